000100*===============================================================*        
000110* PROGRAM   -  SECHTMAP                                                  
000120* PURPOSE   -  FINANCIAL NEWS SECTOR HEATMAP BATCH.  READS THE           
000130*              DAILY ARTICLE EXTRACT, CLASSIFIES EACH ARTICLE            
000140*              INTO ONE OF EIGHT MARKET SECTORS BY KEYWORD               
000150*              SCORING, ACCUMULATES PER-SECTOR METRICS AND A             
000160*              TOP-10 KEYWORD LIST, AND PRODUCES THE HEATMAP             
000170*              FILE, THE RUN SUMMARY RECORD AND THE PRINTED              
000180*              HEATMAP REPORT.                                           
000190*===============================================================*        
000200 IDENTIFICATION DIVISION.                                                
000210 PROGRAM-ID.    SECHTMAP.                                                
000220 AUTHOR.        T. OKORO.                                                
000230 INSTALLATION.  RESEARCH SYSTEMS.                                        
000240 DATE-WRITTEN.  03/11/1991.                                              
000250 DATE-COMPILED.                                                          
000260 SECURITY.      COMPANY CONFIDENTIAL - RESEARCH DESK USE ONLY.           
000270*---------------------------------------------------------------*        
000280* CHANGE LOG                                                             
000290*---------------------------------------------------------------*        
000300* 03/11/91 T.OKORO      ORIGINAL VERSION - REPLACES THE MANUAL           
000310*                       SECTOR SCORECARD FORMERLY RUN ON THE             
000320*                       RESEARCH DESK'S PC SPREADSHEET.                  
000330* 04/02/91 T.OKORO      ADDED RELEVANCE SCORE / FLAG PAIR TO THE         
000340*                       ARTICLE EXTRACT LAYOUT (REQ 91-0114).            
000350* 09/17/91 T.OKORO      FIXED SENTIMENT AVERAGE - WAS DIVIDING BY        
000360*                       ARTICLE COUNT INSTEAD OF THE COUNT OF            
000370*                       ARTICLES WITH A KNOWN SENTIMENT TAG.             
000380* 03/18/92 R.PELLETIER  ADDED TOP-10 KEYWORD EXTRACTION PER              
000390*                       SECTOR FOR THE RESEARCH DESK'S WEEKLY            
000400*                       BRIEFING PACKET (REQ 92-0041).                   
000410* 05/02/92 R.PELLETIER  ADDED STOP-WORD FILTER TO KEYWORD STEP -         
000420*                       TOP-10 WAS ALL "THE/AND/FOR" BEFORE THIS.        
000430* 11/09/93 T.OKORO      CAPPED VOLUME AND INTENSITY AT 1.000 PER         
000440*                       AUDIT FINDING - ROUNDING COULD PUSH THE          
000450*                       COMPUTED VALUE FRACTIONALLY OVER.                
000460* 02/14/95 R.PELLETIER  SORTED THE HEATMAP OUTPUT BY VOLUME SHARE        
000470*                       DESCENDING PER RESEARCH DESK REQUEST -           
000480*                       WAS PREVIOUSLY IN CATALOGUE ORDER.               
000490* 08/06/96 T.OKORO      ADDED UPSI-0 SWITCH TO SUPPRESS THE              
000500*                       KEYWORD LINE ON THE SHORT-FORM REPORT            
000510*                       RUN AT MONTH END.                                
000520* 01/22/98 R.PELLETIER  CONVERTED THE STATE-STYLE ACCUMULATOR TO         
000530*                       A FLAT SECTOR TABLE - EASIER TO ADD A            
000540*                       NINTH "OTHER" BUCKET THIS WAY.                   
000550* 07/09/99 T.OKORO      Y2K - WIDENED THE RUN-DATE YEAR FIELD TO         
000560*                       FOUR DIGITS THROUGHOUT THE HEADING LINE.         
000570* 06/11/01 R.PELLETIER  ARTICLE LIMIT NOW READ AS A COMPILE-TIME         
000580*                       DEFAULT (50) PENDING A REAL PARAMETER            
000590*                       CARD - DESK HAS NOT SUPPLIED ONE YET.            
000600* 09/30/03 T.OKORO      MOVED THE ABSOLUTE-VALUE STEP FOR COLOUR         
000610*                       INTENSITY OUT OF THE COMPUTE STATEMENT -         
000620*                       COMPILER ON THE NEW BOX DOES NOT LIKE IT.        
000630* 04/14/04 T.OKORO      KEYWORD SCORE WAS COUNTING TITLE AND             
000640*                       DESCRIPTION SEPARATELY AND ADDING THEM -         
000650*                       MISSED A HIT THAT STRADDLED THE JOIN.            
000660*                       NOW SCORED OFF ONE JOINED TITLE+DESC             
000670*                       BUFFER LIKE THE KEYWORD EXTRACT STEP             
000680*                       USES.                                            
000690* 06/02/04 R.PELLETIER  INTENSITY WAS BEING FIGURED FROM THE             
000700*                       ALREADY-ROUNDED VOLUME/RELEVANCE/                
000710*                       SENTIMENT FIELDS - RESEARCH DESK                 
000720*                       NOTICED IT DRIFTING OFF THE HAND-                
000730*                       CHECKED FIGURE.  NOW WORKS FROM THE              
000740*                       UNROUNDED RATIOS INSTEAD.                        
000750* 08/31/04 T.OKORO      TWO SPOTS HAD A NESTED IF WITH NO PERIOD         
000760*                       AHEAD OF AN ELSE, SO THE ELSE WAS BINDING        
000770*                       TO THE INNER TEST INSTEAD OF THE ONE IT          
000780*                       WAS WRITTEN UNDER - CONFIDENCE WAS BEING         
000790*                       ZEROED RIGHT AFTER IT WAS FIGURED, AND           
000800*                       THE KEYWORD SCANNER WAS RUNNING WORDS            
000810*                       TOGETHER AT PUNCTUATION.  PULLED THE             
000820*                       INNER CHECKS OUT TO THEIR OWN PARAGRAPHS         
000830*                       (2150, 2746) SO EACH ELSE ONLY HAS ONE           
000840*                       IF TO BIND TO.                                   
000850*---------------------------------------------------------------*        
000860 ENVIRONMENT DIVISION.                                                   
000870 CONFIGURATION SECTION.                                                  
000880 SOURCE-COMPUTER.  IBM-3096.                                             
000890 OBJECT-COMPUTER.  IBM-3096.                                             
000900 SPECIAL-NAMES.                                                          
000910     C01 IS TOP-OF-FORM                                                  
000920     CLASS ALPHA-CHAR IS 'A' THRU 'Z'                                    
000930     UPSI-0 ON  STATUS IS WS-SUPPRESS-KEYWORDS                           
000940            OFF STATUS IS WS-SHOW-KEYWORDS.                              
000950 INPUT-OUTPUT SECTION.                                                   
000960 FILE-CONTROL.                                                           
000970     SELECT ARTICLE-FILE                                                 
000980         ASSIGN TO ARTFILE                                               
000990         FILE STATUS IS ART-FILE-STATUS.                                 
001000     SELECT HEATMAP-FILE                                                 
001010         ASSIGN TO HTMFILE                                               
001020         FILE STATUS IS HTM-FILE-STATUS.                                 
001030     SELECT SUMMARY-FILE                                                 
001040         ASSIGN TO SUMFILE                                               
001050         FILE STATUS IS SUM-FILE-STATUS.                                 
001060     SELECT REPORT-FILE                                                  
001070         ASSIGN TO PRTFILE.                                              
001080*===============================================================*        
001090 DATA DIVISION.                                                          
001100*---------------------------------------------------------------*        
001110 FILE SECTION.                                                           
001120*---------------------------------------------------------------*        
001130 FD  ARTICLE-FILE                                                        
001140         RECORDING MODE F.                                               
001150 COPY ARTREC.                                                            
001160*---------------------------------------------------------------*        
001170 FD  HEATMAP-FILE                                                        
001180         RECORDING MODE F.                                               
001190 COPY HTMREC.                                                            
001200*---------------------------------------------------------------*        
001210 FD  SUMMARY-FILE                                                        
001220         RECORDING MODE F.                                               
001230 COPY SUMREC.                                                            
001240*---------------------------------------------------------------*        
001250 FD  REPORT-FILE                                                         
001260         RECORDING MODE F.                                               
001270 01  PRINT-RECORD.                                                       
001280     05  PRINT-LINE                  PIC X(131).                         
001290     05  FILLER                      PIC X(01).                          
001300*---------------------------------------------------------------*        
001310 WORKING-STORAGE SECTION.                                                
001320*---------------------------------------------------------------*        
001330 77  WS-SCAN-PTR                     PIC 9(03) COMP VALUE 0.             
001340 77  WS-TOKEN-LEN                    PIC 9(02) COMP VALUE 0.             
001350*---------------------------------------------------------------*        
001360* CONDITION SWITCHES.  ALL X(01) 'Y'/'N' PER SHOP STANDARD - NO          
001370* PIC 9 FLAG BYTES.                                                      
001380*---------------------------------------------------------------*        
001390 01  WS-PROGRAM-SWITCHES.                                                
001400     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.                
001410         88  WS-END-OF-FILE                    VALUE 'Y'.                
001420     05  WS-VALID-REC-SW             PIC X(01) VALUE 'Y'.                
001430         88  WS-VALID-RECORD                   VALUE 'Y'.                
001440*        VALID-REC-SW IS SET FALSE ONLY IF A FUTURE EDIT ADDS            
001450*        FIELD-LEVEL VALIDATION TO 8050-STORE-ARTICLE - NOT              
001460*        CURRENTLY TURNED OFF ANYWHERE, LEFT IN FOR THAT HOOK.           
001470     05  WS-STOPWORD-SW              PIC X(01) VALUE 'N'.                
001480         88  WS-IS-STOPWORD                    VALUE 'Y'.                
001490     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.                
001500         88  WS-WORD-WAS-FOUND                 VALUE 'Y'.                
001510     05  WS-SHIFT-DONE-SW             PIC X(01) VALUE 'N'.               
001520         88  WS-SHIFT-DONE                     VALUE 'Y'.                
001530     05  WS-WORD-TBL-FULL-SW         PIC X(01) VALUE 'N'.                
001540         88  WS-WORD-TABLE-IS-FULL             VALUE 'Y'.                
001550     05  FILLER                      PIC X(04).                          
001560*---------------------------------------------------------------*        
001570* FILE STATUS BYTES - CHECKED ONLY ON OPEN/CLOSE IN THIS VERSION.        
001580* NO EXPLICIT STATUS TEST FOLLOWS EACH READ/WRITE BECAUSE THE            
001590* THREE OUTPUT FILES ARE FIXED-LENGTH SEQUENTIAL AND THE INPUT           
001600* FILE'S AT END CLAUSE ALREADY DRIVES THE READ LOOP.                     
001610*---------------------------------------------------------------*        
001620 01  WS-FILE-STATUS-FIELDS.                                              
001630     05  ART-FILE-STATUS             PIC X(02) VALUE '00'.               
001640     05  HTM-FILE-STATUS             PIC X(02) VALUE '00'.               
001650     05  SUM-FILE-STATUS             PIC X(02) VALUE '00'.               
001660     05  FILLER                      PIC X(06).                          
001670*---------------------------------------------------------------*        
001680* WORK COUNTERS, TABLE SUBSCRIPTS AND INDEX-LIKE FIELDS.  GROUP-         
001690* LEVEL COMP CLAUSE APPLIES TO EVERY ELEMENTARY ITEM BELOW IT SO         
001700* IT DOES NOT HAVE TO BE REPEATED LINE BY LINE.                          
001710*---------------------------------------------------------------*        
001720 01  WS-COUNTERS-AND-SUBSCRIPTS COMP.                                    
001730     05  WS-ARTICLE-LIMIT            PIC 9(03) VALUE 50.                 
001740     05  WS-ARTICLE-COUNT            PIC 9(03) VALUE 0.                  
001750     05  WS-ART-IDX                  PIC 9(03) VALUE 0.                  
001760     05  WS-SECT-IDX                 PIC 9(01) VALUE 0.                  
001770     05  WS-KW-IDX                   PIC 9(03) VALUE 0.                  
001780     05  WS-WORD-IDX                 PIC 9(03) VALUE 0.                  
001790     05  WS-WORD-COUNT               PIC 9(03) VALUE 0.                  
001800     05  WS-WORD-SEQ-NEXT            PIC 9(05) VALUE 0.                  
001810     05  WS-FOUND-IDX                PIC 9(03) VALUE 0.                  
001820     05  WS-SECTOR-OUT-COUNT         PIC 9(01) VALUE 0.                  
001830*        SORT-I / SORT-J / SORT-KEY-IDX ARE THE INSERTION SORT'S         
001840*        WORKING POINTERS - SEE 2920 THRU 2926.                          
001850     05  WS-SORT-I                   PIC 9(01) VALUE 0.                  
001860     05  WS-SORT-J                   PIC 9(01) VALUE 0.                  
001870     05  WS-SORT-KEY-IDX             PIC 9(01) VALUE 0.                  
001880     05  WS-TOP-IDX                  PIC 9(02) VALUE 0.                  
001890     05  WS-TOP-PICK                 PIC 9(03) VALUE 0.                  
001900     05  WS-OUT-IDX                  PIC 9(01) VALUE 0.                  
001910     05  WS-SCAN-SECT                PIC 9(01) VALUE 0.                  
001920     05  WS-KW-HITS                  PIC 9(05) VALUE 0.                  
001930     05  WS-TITLE-HITS               PIC 9(05) VALUE 0.                  
001940     05  WS-KWSCORE-LEN               PIC 9(02) VALUE 0.                 
001950     05  FILLER                      PIC 9(03) VALUE 0.                  
001960*---------------------------------------------------------------*        
001970* SCORING ACCUMULATORS FOR THE ARTICLE CURRENTLY BEING CLASSIFIED        
001980* IN 2100 THRU 2420 - RESET PER ARTICLE, NOT PER RUN.                    
001990*---------------------------------------------------------------*        
002000 01  WS-SCORE-FIELDS.                                                    
002010     05  WS-BEST-SCORE               PIC 9(05)V99 VALUE 0.               
002020     05  WS-BEST-SECTOR              PIC 9(01)    VALUE 0.               
002030     05  WS-THIS-SCORE               PIC 9(05)V99 VALUE 0.               
002040     05  WS-TOTAL-SCORE              PIC 9(05)V99 VALUE 0.               
002050     05  FILLER                      PIC X(08).                          
002060*---------------------------------------------------------------*        
002070* 09/30/03 - UNROUNDED CARRIERS FOR THE INTENSITY FORMULA.  THE          
002080* SA-VOLUME/SA-REL-AVG/SA-SENT-AVG FIELDS ARE ROUNDED TO THREE           
002090* PLACES FOR THE REPORT AND HEATMAP RECORD - INTENSITY HAS TO BE         
002100* WORKED FROM THE RAW RATIOS BEFORE THAT ROUNDING OR IT DRIFTS.          
002110*---------------------------------------------------------------*        
002120 01  WS-INTENSITY-WORK-FIELDS.                                           
002130     05  WS-VOLUME-RAW               PIC 9(01)V9(04) VALUE 0.            
002140     05  WS-REL-AVG-RAW              PIC 9(01)V9(04) VALUE 0.            
002150     05  WS-SENT-AVG-RAW             PIC S9(01)V9(04) VALUE 0.           
002160     05  FILLER                      PIC X(05).                          
002170*---------------------------------------------------------------*        
002180 01  WS-CURRENT-DATE-DATA.                                               
002190     05  WS-CURRENT-DATE-YMD.                                            
002200         10  WS-CURRENT-YEAR         PIC 9(04).                          
002210         10  WS-CURRENT-MONTH        PIC 9(02).                          
002220         10  WS-CURRENT-DAY          PIC 9(02).                          
002230     05  WS-CURRENT-DATE-SPLIT REDEFINES WS-CURRENT-DATE-YMD.            
002240         10  WS-CURRENT-CENTURY      PIC 9(02).                          
002250         10  WS-CURRENT-YY           PIC 9(02).                          
002260         10  WS-CURRENT-MM           PIC 9(02).                          
002270         10  WS-CURRENT-DD           PIC 9(02).                          
002280     05  FILLER                      PIC X(02).                          
002290*---------------------------------------------------------------*        
002300* PRINT SPACING/PAGE FIELDS - HEATMAP REPORT IS ONE PAGE PER RUN         
002310* IN PRACTICE (AT MOST 9 SECTOR LINES), BUT PAGE-COUNT IS CARRIED        
002320* THE WAY EVERY OTHER RESEARCH DESK REPORT DOES IN CASE A FUTURE         
002330* CHANGE ADDS A SECOND PAGE.                                             
002340*---------------------------------------------------------------*        
002350 01  WS-PRINTER-CONTROL-FIELDS.                                          
002360     05  LINE-SPACEING               PIC 9(02) VALUE 1.                  
002370     05  LINE-COUNT                  PIC 9(03) VALUE 999.                
002380     05  LINES-ON-PAGE               PIC 9(02) VALUE 55.                 
002390     05  PAGE-COUNT                  PIC 9(03) VALUE 1.                  
002400     05  FILLER                      PIC X(05).                          
002410*---------------------------------------------------------------*        
002420* 100 ARTICLES MAX PER RUN, ONE ENTRY PER ARTICLE, HOLDS THE             
002430* NORMALIZED FIELDS PLUS THE CLASSIFIER'S RESULT FOR THE ARTICLE.        
002440*---------------------------------------------------------------*        
002450 01  WS-ARTICLE-TABLE.                                                   
002460     05  WA-ENTRY OCCURS 100 TIMES.                                      
002470         10  WA-TITLE                PIC X(120).                         
002480         10  WA-DESC                 PIC X(400).                         
002490         10  WA-SENTIMENT            PIC X(01).                          
002500         10  WA-REL-FLAG             PIC X(01).                          
002510         10  WA-REL-SCORE            PIC 9V999.                          
002520         10  WA-SECTOR-NO            PIC 9(01).                          
002530         10  WA-CONFIDENCE           PIC 9V999.                          
002540         10  FILLER                  PIC X(05).                          
002550*---------------------------------------------------------------*        
002560* NINE ACCUMULATOR SLOTS - THE EIGHT CATALOGUE SECTORS PLUS A            
002570* NINTH "OTHER" BUCKET FOR ARTICLES THAT SCORE ZERO EVERYWHERE.          
002580*---------------------------------------------------------------*        
002590 01  WS-SECTOR-ACCUM.                                                    
002600     05  SA-ENTRY OCCURS 9 TIMES.                                        
002610         10  SA-NAME                 PIC X(15).                          
002620         10  SA-COUNT                PIC 9(05)     COMP.                 
002630         10  SA-SENT-SUM             PIC S9(05)V99 COMP.                 
002640         10  SA-SENT-N               PIC 9(05)     COMP.                 
002650         10  SA-REL-SUM              PIC 9(07)V999 COMP.                 
002660         10  SA-REL-N                PIC 9(05)     COMP.                 
002670         10  SA-CONF-SUM             PIC 9(07)V999 COMP.                 
002680         10  SA-SENT-AVG             PIC S9V999.                         
002690         10  SA-VOLUME               PIC 9V999.                          
002700         10  SA-REL-AVG              PIC 9V999.                          
002710         10  SA-CONF-AVG             PIC 9V999.                          
002720         10  SA-INTENSITY            PIC 9V999.                          
002730         10  SA-KEYWORDS.                                                
002740             15  SA-KEYWORD OCCURS 10 TIMES                              
002750                                      PIC X(20).                         
002760         10  FILLER                  PIC X(05).                          
002770*---------------------------------------------------------------*        
002780 01  WS-SORT-ORDER-TABLE.                                                
002790     05  WS-SORT-ORDER OCCURS 9 TIMES                                    
002800                                      PIC 9(01) COMP.                    
002810     05  FILLER                      PIC X(05).                          
002820*---------------------------------------------------------------*        
002830* SCRATCH WORD-FREQUENCY TABLE - REBUILT FOR EACH SECTOR DURING          
002840* KEYWORD EXTRACTION, THEN DISCARDED.                                    
002850*---------------------------------------------------------------*        
002860 01  WS-WORD-TABLE.                                                      
002870     05  WD-ENTRY OCCURS 300 TIMES.                                      
002880         10  WD-TEXT                 PIC X(20).                          
002890         10  WD-COUNT                PIC 9(05) COMP.                     
002900         10  WD-SEQ                  PIC 9(05) COMP.                     
002910         10  FILLER                  PIC X(03).                          
002920*---------------------------------------------------------------*        
002930* THE 521-BYTE SCAN BUFFER IS TITLE (120) + ONE SPACE + DESC             
002940* (400).  WS-SCAN-TEXT-PARTS EXISTS ONLY SO 2730 CAN STRING THE          
002950* TWO SOURCE FIELDS IN WITHOUT A SEPARATE 521-BYTE MOVE; ONCE            
002960* BUILT, EVERY DOWNSTREAM STEP (2420 SCORING, 2740 TOKENIZING)           
002970* TREATS WS-SCAN-TEXT AS ONE FLAT FIELD.                                 
002980*---------------------------------------------------------------*        
002990 01  WS-SCAN-FIELDS.                                                     
003000     05  WS-SCAN-TEXT                PIC X(521).                         
003010     05  WS-SCAN-TEXT-PARTS REDEFINES WS-SCAN-TEXT.                      
003020         10  WS-SCAN-TITLE-PART      PIC X(120).                         
003030         10  WS-SCAN-MID-SPACE       PIC X(01).                          
003040         10  WS-SCAN-DESC-PART       PIC X(400).                         
003050     05  WS-SCAN-CHAR                PIC X(01).                          
003060     05  WS-TOKEN-TEXT               PIC X(20).                          
003070     05  FILLER                      PIC X(10).                          
003080*---------------------------------------------------------------*        
003090* RUN-WIDE TOTALS USED ONLY BY 4000/4010 TO BUILD THE SUMMARY            
003100* RECORD'S AVERAGE-SENTIMENT AND MOST-POSITIVE/MOST-NEGATIVE             
003110* SECTOR FIELDS - NOT REFERENCED ANYWHERE IN THE CLASSIFY OR             
003120* METRICS STEPS.                                                         
003130*---------------------------------------------------------------*        
003140 01  WS-SUMMARY-WORK-FIELDS.                                             
003150     05  WS-SENT-TOTAL               PIC S9(03)V999 VALUE 0.             
003160     05  WS-BEST-POS-SENT            PIC S9V999     VALUE 0.             
003170     05  WS-WORST-NEG-SENT           PIC S9V999     VALUE 0.             
003180     05  WS-ABS-SENT                 PIC 9V999      VALUE 0.             
003190     05  FILLER                      PIC X(08).                          
003200*---------------------------------------------------------------*        
003210 COPY SECTBL.                                                            
003220*---------------------------------------------------------------*        
003230* REPORT PRINT LINES                                                     
003240*---------------------------------------------------------------*        
003250 01  HEADING-LINE-1.                                                     
003260     05  FILLER                      PIC X(01) VALUE SPACE.              
003270     05  FILLER                      PIC X(38)                           
003280         VALUE 'SECTOR HEATMAP BATCH - CLASSIFICATION'.                  
003290     05  FILLER                      PIC X(12)                           
003300         VALUE ' REPORT FOR '.                                           
003310     05  HL1-MONTH-OUT               PIC 99.                             
003320     05  FILLER                      PIC X(01) VALUE '/'.                
003330     05  HL1-DAY-OUT                 PIC 99.                             
003340     05  FILLER                      PIC X(01) VALUE '/'.                
003350     05  HL1-YEAR-OUT                PIC 9(04).                          
003360     05  FILLER                      PIC X(10) VALUE SPACE.              
003370     05  FILLER                      PIC X(05) VALUE 'PAGE '.            
003380     05  HL1-PAGE-NUM                PIC ZZ9.                            
003390     05  FILLER                      PIC X(50) VALUE SPACE.              
003400 01  HEADING-LINE-2.                                                     
003410     05  FILLER                      PIC X(17)                           
003420         VALUE 'SECTOR           '.                                      
003430     05  FILLER                      PIC X(07) VALUE 'COUNT  '.          
003440     05  FILLER                      PIC X(07) VALUE 'SENTMT '.          
003450     05  FILLER                      PIC X(07) VALUE 'VOLUME '.          
003460     05  FILLER                      PIC X(07) VALUE 'RELEV  '.          
003470     05  FILLER                      PIC X(07) VALUE 'CONFID '.          
003480     05  FILLER                      PIC X(07) VALUE 'INTENS '.          
003490     05  FILLER                      PIC X(65) VALUE SPACE.              
003500 01  HEADING-LINE-3.                                                     
003510     05  FILLER                      PIC X(17)                           
003520         VALUE '---------------  '.                                      
003530     05  FILLER                      PIC X(07) VALUE '-----  '.          
003540     05  FILLER                      PIC X(07) VALUE '------ '.          
003550     05  FILLER                      PIC X(07) VALUE '------ '.          
003560     05  FILLER                      PIC X(07) VALUE '------ '.          
003570     05  FILLER                      PIC X(07) VALUE '------ '.          
003580     05  FILLER                      PIC X(07) VALUE '------ '.          
003590     05  FILLER                      PIC X(65) VALUE SPACE.              
003600 01  DETAIL-LINE-1.                                                      
003610     05  DL1-SECTOR                  PIC X(17).                          
003620     05  DL1-COUNT                   PIC ZZZZ9.                          
003630     05  FILLER                      PIC X(02) VALUE SPACE.              
003640     05  DL1-SENTIMENT               PIC +9.999.                         
003650     05  FILLER                      PIC X(01) VALUE SPACE.              
003660     05  DL1-VOLUME                  PIC 9.999.                          
003670     05  FILLER                      PIC X(01) VALUE SPACE.              
003680     05  DL1-RELEVANCE               PIC 9.999.                          
003690     05  FILLER                      PIC X(01) VALUE SPACE.              
003700     05  DL1-CONFIDENCE              PIC 9.999.                          
003710     05  FILLER                      PIC X(01) VALUE SPACE.              
003720     05  DL1-INTENSITY               PIC 9.999.                          
003730     05  FILLER                      PIC X(72) VALUE SPACE.              
003740 01  KEYWORD-LINE-1.                                                     
003750     05  KL1-LABEL                   PIC X(12)                           
003760         VALUE '   KEYWORDS:'.                                           
003770     05  KL1-KEYWORD-AREA.                                               
003780         10  KL1-KEYWORD OCCURS 10 TIMES                                 
003790                                      PIC X(20).                         
003800     05  KL1-KEYWORD-FLAT REDEFINES KL1-KEYWORD-AREA                     
003810                                      PIC X(200).                        
003820     05  FILLER                      PIC X(01).                          
003830 01  SUMMARY-LINE-1.                                                     
003840     05  FILLER                      PIC X(27)                           
003850         VALUE 'TOTAL ARTICLES PROCESSED: '.                             
003860     05  SL1-TOTAL-ARTICLES          PIC ZZZZ9.                          
003870     05  FILLER                      PIC X(10) VALUE SPACE.              
003880     05  FILLER                      PIC X(23)                           
003890         VALUE 'TOTAL SECTORS REPORTED:'.                                
003900     05  SL1-TOTAL-SECTORS           PIC Z9.                             
003910     05  FILLER                      PIC X(63) VALUE SPACE.              
003920 01  SUMMARY-LINE-2.                                                     
003930     05  FILLER                      PIC X(20)                           
003940         VALUE 'MOST ACTIVE SECTOR: '.                                   
003950     05  SL2-MOST-ACTIVE             PIC X(15).                          
003960     05  FILLER                      PIC X(03) VALUE SPACE.              
003970     05  FILLER                      PIC X(16)                           
003980         VALUE 'MOST POSITIVE: '.                                        
003990     05  SL2-MOST-POSITIVE           PIC X(15).                          
004000     05  FILLER                      PIC X(03) VALUE SPACE.              
004010     05  FILLER                      PIC X(16)                           
004020         VALUE 'MOST NEGATIVE: '.                                        
004030     05  SL2-MOST-NEGATIVE           PIC X(15).                          
004040     05  FILLER                      PIC X(38) VALUE SPACE.              
004050 01  SUMMARY-LINE-3.                                                     
004060     05  FILLER                      PIC X(26)                           
004070         VALUE 'AVERAGE SECTOR SENTIMENT: '.                             
004080     05  SL3-AVG-SENTIMENT           PIC +9.999.                         
004090     05  FILLER                      PIC X(99) VALUE SPACE.              
004100*===============================================================*        
004110 PROCEDURE DIVISION.                                                     
004120*---------------------------------------------------------------*        
004130* MAIN LINE - OPEN, LOAD THE WHOLE ARTICLE FILE INTO WS-ARTICLE-         
004140* TABLE, CLASSIFY EACH ARTICLE, BUCKET INTO THE SECTOR                   
004150* ACCUMULATOR, FIGURE THE METRICS AND KEYWORDS PER SECTOR, SORT          
004160* ON VOLUME SHARE, WRITE THE HEATMAP FILE/REPORT AND THE ONE             
004170* SUMMARY RECORD, CLOSE.                                                 
004180*---------------------------------------------------------------*        
004190  0000-MAIN-PROCESSING.                                                  
004200*---------------------------------------------------------------*        
004210     PERFORM 1000-OPEN-FILES-INITIALIZE.                                 
004220     PERFORM 8000-READ-ARTICLE-RECORD THRU 8090-READ-EXIT                
004230         UNTIL WS-END-OF-FILE.                                           
004240     PERFORM 2000-CLASSIFY-ALL-ARTICLES.                                 
004250     PERFORM 2500-BUCKET-ARTICLES.                                       
004260     MOVE 1 TO WS-SECT-IDX.                                              
004270     PERFORM 2600-COMPUTE-SECTOR-METRICS THRU 2699-EXIT                  
004280         UNTIL WS-SECT-IDX > 9.                                          
004290     PERFORM 2900-SORT-SECTOR-RESULTS.                                   
004300     PERFORM 3000-WRITE-HEATMAP-RECORDS.                                 
004310     PERFORM 4000-GENERATE-SUMMARY-RECORD.                               
004320     PERFORM 5000-CLOSE-FILES.                                           
004330     GOBACK.                                                             
004340*---------------------------------------------------------------*        
004350  1000-OPEN-FILES-INITIALIZE.                                            
004360*---------------------------------------------------------------*        
004370     OPEN INPUT  ARTICLE-FILE.                                           
004380     OPEN OUTPUT HEATMAP-FILE.                                           
004390     OPEN OUTPUT SUMMARY-FILE.                                           
004400     OPEN OUTPUT REPORT-FILE.                                            
004410     ACCEPT WS-CURRENT-DATE-YMD FROM DATE YYYYMMDD.                      
004420     MOVE 0 TO WS-ARTICLE-COUNT.                                         
004430     MOVE 1 TO WS-SECT-IDX.                                              
004440     PERFORM 1050-INIT-ONE-SECTOR                                        
004450         UNTIL WS-SECT-IDX > 9.                                          
004460*---------------------------------------------------------------*        
004470* ZEROES ONE SECTOR'S ACCUMULATOR SLOT AND MOVES ITS DISPLAY NAME        
004480* IN FROM THE COPY SECTBL CATALOGUE - SLOT 9 IS THE "OTHER"              
004490* BUCKET AND HAS NO CATALOGUE ENTRY, SO ITS NAME IS HARD-CODED.          
004500*---------------------------------------------------------------*        
004510  1050-INIT-ONE-SECTOR.                                                  
004520*---------------------------------------------------------------*        
004530     MOVE 0 TO SA-COUNT(WS-SECT-IDX).                                    
004540     MOVE 0 TO SA-SENT-SUM(WS-SECT-IDX).                                 
004550     MOVE 0 TO SA-SENT-N(WS-SECT-IDX).                                   
004560     MOVE 0 TO SA-REL-SUM(WS-SECT-IDX).                                  
004570     MOVE 0 TO SA-REL-N(WS-SECT-IDX).                                    
004580     MOVE 0 TO SA-CONF-SUM(WS-SECT-IDX).                                 
004590     MOVE SPACES TO SA-KEYWORDS(WS-SECT-IDX).                            
004600     IF WS-SECT-IDX = 9                                                  
004610         MOVE 'OTHER' TO SA-NAME(WS-SECT-IDX)                            
004620     ELSE                                                                
004630         MOVE WS-SECTOR-NAME(WS-SECT-IDX) TO SA-NAME(WS-SECT-IDX).        
004640     ADD 1 TO WS-SECT-IDX.                                               
004650*---------------------------------------------------------------*        
004660* DRIVES THE CLASSIFIER ACROSS EVERY ARTICLE LOADED BY 8050.             
004670*---------------------------------------------------------------*        
004680  2000-CLASSIFY-ALL-ARTICLES.                                            
004690*---------------------------------------------------------------*        
004700     MOVE 1 TO WS-ART-IDX.                                               
004710     PERFORM 2100-CLASSIFY-ONE-ARTICLE                                   
004720         UNTIL WS-ART-IDX > WS-ARTICLE-COUNT.                            
004730*---------------------------------------------------------------*        
004740* SCORES ONE ARTICLE AGAINST ALL EIGHT SECTORS, PICKS THE HIGH           
004750* SCORE AS THE ASSIGNED SECTOR (9 = "OTHER" IF NOTHING SCORED),          
004760* AND FIGURES A CONFIDENCE FRACTION OF BEST SCORE OVER THE TOTAL         
004770* OF ALL EIGHT SECTOR SCORES.                                            
004780*---------------------------------------------------------------*        
004790  2100-CLASSIFY-ONE-ARTICLE.                                             
004800*---------------------------------------------------------------*        
004810     PERFORM 2730-BUILD-SCAN-TEXT.                                       
004820     MOVE 0 TO WS-BEST-SCORE.                                            
004830     MOVE 0 TO WS-BEST-SECTOR.                                           
004840     MOVE 0 TO WS-TOTAL-SCORE.                                           
004850     MOVE 1 TO WS-SCAN-SECT.                                             
004860     PERFORM 2300-SCORE-ONE-SECTOR                                       
004870         UNTIL WS-SCAN-SECT > 8.                                         
004880     IF WS-BEST-SCORE > 0                                                
004890         MOVE WS-BEST-SECTOR TO WA-SECTOR-NO(WS-ART-IDX)                 
004900     ELSE                                                                
004910         MOVE 9 TO WA-SECTOR-NO(WS-ART-IDX).                             
004920     IF WS-TOTAL-SCORE > 0                                               
004930         COMPUTE WA-CONFIDENCE(WS-ART-IDX) ROUNDED =                     
004940             WS-BEST-SCORE / WS-TOTAL-SCORE                              
004950         PERFORM 2150-CAP-CONFIDENCE                                     
004960     ELSE                                                                
004970         MOVE 0 TO WA-CONFIDENCE(WS-ART-IDX).                            
004980     ADD 1 TO WS-ART-IDX.                                                
004990*---------------------------------------------------------------*        
005000* 08/31/04 FIX - CAPS THE RATIO AT 1.000 WHEN ROUNDING PUSHES            
005010* BEST/TOTAL A HAIR OVER (E.G. A LONE SECTOR SWEEPING ALL THE            
005020* KEYWORD HITS). SPLIT OUT OF 2100 SO THE ELSE ABOVE STAYS TIED          
005030* TO THE WS-TOTAL-SCORE TEST, NOT TO THIS CAP CHECK.                     
005040*---------------------------------------------------------------*        
005050  2150-CAP-CONFIDENCE.                                                   
005060*---------------------------------------------------------------*        
005070     IF WA-CONFIDENCE(WS-ART-IDX) > 1                                    
005080         MOVE 1 TO WA-CONFIDENCE(WS-ART-IDX).                            
005090*---------------------------------------------------------------*        
005100* TOTALS THIS SECTOR'S KEYWORDS AGAINST THE CURRENT ARTICLE,             
005110* THEN KEEPS IT IF IT BEATS THE BEST SCORE SEEN SO FAR.                  
005120*---------------------------------------------------------------*        
005130  2300-SCORE-ONE-SECTOR.                                                 
005140*---------------------------------------------------------------*        
005150     MOVE 0 TO WS-THIS-SCORE.                                            
005160     MOVE 1 TO WS-KW-IDX.                                                
005170     PERFORM 2400-SCORE-SECTOR-KEYWORDS THRU 2400-EXIT                   
005180         UNTIL WS-KW-IDX > 158.                                          
005190     ADD WS-THIS-SCORE TO WS-TOTAL-SCORE.                                
005200     IF WS-THIS-SCORE > WS-BEST-SCORE                                    
005210         MOVE WS-THIS-SCORE TO WS-BEST-SCORE                             
005220         MOVE WS-SCAN-SECT TO WS-BEST-SECTOR.                            
005230     ADD 1 TO WS-SCAN-SECT.                                              
005240*---------------------------------------------------------------*        
005250  2400-SCORE-SECTOR-KEYWORDS.                                            
005260*---------------------------------------------------------------*        
005270     IF WS-KEYWORD-SECT-NO(WS-KW-IDX) NOT = WS-SCAN-SECT                 
005280         GO TO 2400-EXIT.                                                
005290     PERFORM 2420-SCORE-ONE-KEYWORD THRU 2420-EXIT.                      
005300  2400-EXIT.                                                             
005310     ADD 1 TO WS-KW-IDX.                                                 
005320*---------------------------------------------------------------*        
005330* SCORE = OCCURRENCE COUNT OF THE KEYWORD IN THE ONE JOINED              
005340* TITLE + SPACE + DESCRIPTION BUFFER (WS-SCAN-TEXT, BUILT ONCE           
005350* PER ARTICLE BY 2730-BUILD-SCAN-TEXT AS OF THE 04/14/04 FIX -           
005360* SEE CHANGE LOG), PLUS A FLAT 2.0 BONUS IF THE KEYWORD ALSO             
005370* APPEARS IN THE TITLE ALONE (BONUS IS ONCE PER KEYWORD, NOT             
005380* PER TITLE OCCURRENCE).                                                 
005390*---------------------------------------------------------------*        
005400  2420-SCORE-ONE-KEYWORD.                                                
005410*---------------------------------------------------------------*        
005420     MOVE WS-KEYWORD-LEN(WS-KW-IDX) TO WS-KWSCORE-LEN.                   
005430     MOVE 0 TO WS-KW-HITS.                                               
005440     INSPECT WS-SCAN-TEXT                                                
005450         TALLYING WS-KW-HITS FOR ALL                                     
005460             WS-KEYWORD(WS-KW-IDX)(1:WS-KWSCORE-LEN).                    
005470     IF WS-KW-HITS = 0                                                   
005480         GO TO 2420-EXIT.                                                
005490     MOVE 0 TO WS-TITLE-HITS.                                            
005500     INSPECT FUNCTION UPPER-CASE(WA-TITLE(WS-ART-IDX))                   
005510         TALLYING WS-TITLE-HITS FOR ALL                                  
005520             WS-KEYWORD(WS-KW-IDX)(1:WS-KWSCORE-LEN).                    
005530     ADD WS-KW-HITS TO WS-THIS-SCORE.                                    
005540     IF WS-TITLE-HITS NOT = 0                                            
005550         ADD 2 TO WS-THIS-SCORE.                                         
005560  2420-EXIT.                                                             
005570     EXIT.                                                               
005580*---------------------------------------------------------------*        
005590* ROLLS EVERY CLASSIFIED ARTICLE INTO ITS SECTOR'S RUNNING SUMS -        
005600* SEPARATE FROM THE CLASSIFY STEP SO 2600'S METRIC COMPUTATIONS          
005610* ONLY EVER SEE A FULLY-BUCKETED ACCUMULATOR.                            
005620*---------------------------------------------------------------*        
005630  2500-BUCKET-ARTICLES.                                                  
005640*---------------------------------------------------------------*        
005650     MOVE 1 TO WS-ART-IDX.                                               
005660     PERFORM 2510-BUCKET-ONE-ARTICLE                                     
005670         UNTIL WS-ART-IDX > WS-ARTICLE-COUNT.                            
005680*---------------------------------------------------------------*        
005690* ADDS ONE ARTICLE'S SENTIMENT (P/N/U), RELEVANCE (IF FLAGGED)           
005700* AND CONFIDENCE INTO ITS ASSIGNED SECTOR'S ACCUMULATOR SLOT.            
005710*---------------------------------------------------------------*        
005720  2510-BUCKET-ONE-ARTICLE.                                               
005730*---------------------------------------------------------------*        
005740     MOVE WA-SECTOR-NO(WS-ART-IDX) TO WS-SECT-IDX.                       
005750     ADD 1 TO SA-COUNT(WS-SECT-IDX).                                     
005760     ADD WA-CONFIDENCE(WS-ART-IDX) TO SA-CONF-SUM(WS-SECT-IDX).          
005770     IF WA-SENTIMENT(WS-ART-IDX) = 'P'                                   
005780         ADD 1 TO SA-SENT-SUM(WS-SECT-IDX)                               
005790         ADD 1 TO SA-SENT-N(WS-SECT-IDX)                                 
005800     ELSE                                                                
005810         IF WA-SENTIMENT(WS-ART-IDX) = 'N'                               
005820             SUBTRACT 1 FROM SA-SENT-SUM(WS-SECT-IDX)                    
005830             ADD 1 TO SA-SENT-N(WS-SECT-IDX)                             
005840         ELSE                                                            
005850             IF WA-SENTIMENT(WS-ART-IDX) = 'U'                           
005860                 ADD 1 TO SA-SENT-N(WS-SECT-IDX).                        
005870     IF WA-REL-FLAG(WS-ART-IDX) = 'Y'                                    
005880         ADD WA-REL-SCORE(WS-ART-IDX) TO SA-REL-SUM(WS-SECT-IDX)         
005890         ADD 1 TO SA-REL-N(WS-SECT-IDX).                                 
005900     ADD 1 TO WS-ART-IDX.                                                
005910*---------------------------------------------------------------*        
005920* SKIPS SECTORS WITH NO ARTICLES (LEAVES THEM OUT OF THE SORT            
005930* LIST AND THE REPORT ENTIRELY), OTHERWISE RUNS THE FIVE METRIC          
005940* CALCULATIONS AND THE KEYWORD EXTRACTION FOR THE SECTOR.                
005950*---------------------------------------------------------------*        
005960  2600-COMPUTE-SECTOR-METRICS.                                           
005970*---------------------------------------------------------------*        
005980     IF SA-COUNT(WS-SECT-IDX) = 0                                        
005990         GO TO 2699-EXIT.                                                
006000     PERFORM 2610-COMPUTE-SENTIMENT.                                     
006010     PERFORM 2620-COMPUTE-VOLUME.                                        
006020     PERFORM 2630-COMPUTE-RELEVANCE.                                     
006030     PERFORM 2640-COMPUTE-CONFIDENCE.                                    
006040     PERFORM 2650-COMPUTE-INTENSITY.                                     
006050     PERFORM 2700-EXTRACT-SECTOR-KEYWORDS THRU 2799-EXIT.                
006060  2699-EXIT.                                                             
006070     ADD 1 TO WS-SECT-IDX.                                               
006080*---------------------------------------------------------------*        
006090* SENTIMENT AVERAGE = SUM OF +1/-1/0 SENTIMENT VOTES OVER THE            
006100* COUNT OF ARTICLES THAT ACTUALLY CARRIED A SENTIMENT TAG (NOT           
006110* OVER THE SECTOR'S TOTAL ARTICLE COUNT - SEE THE 09/17/91 FIX).         
006120*---------------------------------------------------------------*        
006130  2610-COMPUTE-SENTIMENT.                                                
006140*---------------------------------------------------------------*        
006150     IF SA-SENT-N(WS-SECT-IDX) = 0                                       
006160         MOVE 0 TO WS-SENT-AVG-RAW                                       
006170         MOVE 0 TO SA-SENT-AVG(WS-SECT-IDX)                              
006180     ELSE                                                                
006190         COMPUTE WS-SENT-AVG-RAW =                                       
006200             SA-SENT-SUM(WS-SECT-IDX) / SA-SENT-N(WS-SECT-IDX)           
006210         COMPUTE SA-SENT-AVG(WS-SECT-IDX) ROUNDED =                      
006220             SA-SENT-SUM(WS-SECT-IDX) / SA-SENT-N(WS-SECT-IDX).          
006230*---------------------------------------------------------------*        
006240* VOLUME SHARE = THIS SECTOR'S ARTICLE COUNT OVER THE WHOLE RUN'S        
006250* ARTICLE COUNT.  CAPPED AT 1.000 PER THE 11/09/93 AUDIT FIX.            
006260*---------------------------------------------------------------*        
006270  2620-COMPUTE-VOLUME.                                                   
006280*---------------------------------------------------------------*        
006290     IF WS-ARTICLE-COUNT = 0                                             
006300         MOVE 0 TO WS-VOLUME-RAW                                         
006310         MOVE 0 TO SA-VOLUME(WS-SECT-IDX)                                
006320     ELSE                                                                
006330         COMPUTE WS-VOLUME-RAW =                                         
006340             SA-COUNT(WS-SECT-IDX) / WS-ARTICLE-COUNT                    
006350         COMPUTE SA-VOLUME(WS-SECT-IDX) ROUNDED =                        
006360             SA-COUNT(WS-SECT-IDX) / WS-ARTICLE-COUNT                    
006370         IF WS-VOLUME-RAW > 1                                            
006380             MOVE 1 TO WS-VOLUME-RAW.                                    
006390     IF SA-VOLUME(WS-SECT-IDX) > 1                                       
006400         MOVE 1 TO SA-VOLUME(WS-SECT-IDX).                               
006410*---------------------------------------------------------------*        
006420* RELEVANCE AVERAGE = SUM OF REL-SCORE OVER THE COUNT OF ARTICLES        
006430* THAT CARRIED THE REL-FLAG (REQ 91-0114 FIELD PAIR) - ARTICLES          
006440* WITHOUT A RELEVANCE SCORE DO NOT DILUTE THE AVERAGE.                   
006450*---------------------------------------------------------------*        
006460  2630-COMPUTE-RELEVANCE.                                                
006470*---------------------------------------------------------------*        
006480     IF SA-REL-N(WS-SECT-IDX) = 0                                        
006490         MOVE 0 TO WS-REL-AVG-RAW                                        
006500         MOVE 0 TO SA-REL-AVG(WS-SECT-IDX)                               
006510     ELSE                                                                
006520         COMPUTE WS-REL-AVG-RAW =                                        
006530             SA-REL-SUM(WS-SECT-IDX) / SA-REL-N(WS-SECT-IDX)             
006540         COMPUTE SA-REL-AVG(WS-SECT-IDX) ROUNDED =                       
006550             SA-REL-SUM(WS-SECT-IDX) / SA-REL-N(WS-SECT-IDX).            
006560*---------------------------------------------------------------*        
006570* CONFIDENCE AVERAGE = SUM OF EACH ARTICLE'S OWN CLASSIFICATION          
006580* CONFIDENCE (SET BACK IN 2100) OVER THE SECTOR'S ARTICLE COUNT.         
006590* SA-COUNT CANNOT BE ZERO HERE - 2600 ALREADY SKIPPED THAT CASE.         
006600*---------------------------------------------------------------*        
006610  2640-COMPUTE-CONFIDENCE.                                               
006620*---------------------------------------------------------------*        
006630     COMPUTE SA-CONF-AVG(WS-SECT-IDX) ROUNDED =                          
006640         SA-CONF-SUM(WS-SECT-IDX) / SA-COUNT(WS-SECT-IDX).               
006650*---------------------------------------------------------------*        
006660* 09/30/03 - ABSOLUTE VALUE OF SENTIMENT PULLED OUT OF THE               
006670* COMPUTE STATEMENT AND DONE HERE INSTEAD (SEE CHANGE LOG).              
006680* 06/02/04 - WORKS FROM THE UNROUNDED WS-VOLUME-RAW/WS-REL-AVG-          
006690* RAW/WS-SENT-AVG-RAW CARRIERS SET BY 2610/2620/2630, NOT FROM           
006700* THE ROUNDED SA-VOLUME/SA-REL-AVG/SA-SENT-AVG REPORT FIELDS             
006710* (SEE CHANGE LOG).                                                      
006720*---------------------------------------------------------------*        
006730  2650-COMPUTE-INTENSITY.                                                
006740*---------------------------------------------------------------*        
006750     IF WS-SENT-AVG-RAW < 0                                              
006760         COMPUTE WS-ABS-SENT = WS-SENT-AVG-RAW * -1                      
006770     ELSE                                                                
006780         MOVE WS-SENT-AVG-RAW TO WS-ABS-SENT.                            
006790     COMPUTE SA-INTENSITY(WS-SECT-IDX) ROUNDED =                         
006800         (0.4 * WS-VOLUME-RAW) +                                         
006810         (0.3 * WS-REL-AVG-RAW) +                                        
006820         (0.3 * WS-ABS-SENT).                                            
006830     IF SA-INTENSITY(WS-SECT-IDX) > 1                                    
006840         MOVE 1 TO SA-INTENSITY(WS-SECT-IDX).                            
006850*---------------------------------------------------------------*        
006860* BUILDS THE TOP-10 MOST-FREQUENT-WORD LIST FOR ONE SECTOR: CLEAR        
006870* THE SCRATCH WORD TABLE, TOKENIZE EVERY ARTICLE ASSIGNED TO THIS        
006880* SECTOR INTO IT, THEN RANK AND COPY THE TOP 10 INTO SA-KEYWORDS.        
006890*---------------------------------------------------------------*        
006900  2700-EXTRACT-SECTOR-KEYWORDS.                                          
006910*---------------------------------------------------------------*        
006920     PERFORM 2710-CLEAR-WORD-TABLE.                                      
006930     MOVE 1 TO WS-ART-IDX.                                               
006940     PERFORM 2720-SCAN-ONE-ARTICLE-FOR-KW THRU 2729-EXIT                 
006950         UNTIL WS-ART-IDX > WS-ARTICLE-COUNT.                            
006960     PERFORM 2790-RANK-TOP-KEYWORDS.                                     
006970  2799-EXIT.                                                             
006980     EXIT.                                                               
006990*---------------------------------------------------------------*        
007000* WORD TABLE IS SCRATCH FOR ONE SECTOR ONLY - MUST BE CLEARED            
007010* BEFORE EACH SECTOR'S KEYWORD PASS OR COUNTS WOULD BLEED ACROSS         
007020* SECTORS.                                                               
007030*---------------------------------------------------------------*        
007040  2710-CLEAR-WORD-TABLE.                                                 
007050*---------------------------------------------------------------*        
007060     MOVE 0 TO WS-WORD-COUNT.                                            
007070     MOVE 0 TO WS-WORD-SEQ-NEXT.                                         
007080     MOVE 'N' TO WS-WORD-TBL-FULL-SW.                                    
007090*---------------------------------------------------------------*        
007100* ONLY ARTICLES ASSIGNED TO THE SECTOR CURRENTLY BEING PROCESSED         
007110* CONTRIBUTE WORDS - EVERY OTHER ARTICLE IS SKIPPED OUTRIGHT.            
007120*---------------------------------------------------------------*        
007130  2720-SCAN-ONE-ARTICLE-FOR-KW.                                          
007140*---------------------------------------------------------------*        
007150     IF WA-SECTOR-NO(WS-ART-IDX) NOT = WS-SECT-IDX                       
007160         GO TO 2729-EXIT.                                                
007170     PERFORM 2730-BUILD-SCAN-TEXT.                                       
007180     PERFORM 2740-TOKENIZE-SCAN-TEXT.                                    
007190  2729-EXIT.                                                             
007200     ADD 1 TO WS-ART-IDX.                                                
007210*---------------------------------------------------------------*        
007220* JOINS TITLE + ONE SPACE + DESCRIPTION, UPPERCASED, INTO                
007230* WS-SCAN-TEXT.  USED BOTH HERE FOR KEYWORD EXTRACTION AND BY            
007240* 2100 FOR SECTOR SCORING SO THE TWO STEPS SEE IDENTICAL TEXT.           
007250*---------------------------------------------------------------*        
007260  2730-BUILD-SCAN-TEXT.                                                  
007270*---------------------------------------------------------------*        
007280     MOVE SPACES TO WS-SCAN-TEXT.                                        
007290     STRING                                                              
007300         FUNCTION UPPER-CASE(WA-TITLE(WS-ART-IDX))                       
007310             DELIMITED BY SIZE                                           
007320         ' ' DELIMITED BY SIZE                                           
007330         FUNCTION UPPER-CASE(WA-DESC(WS-ART-IDX))                        
007340             DELIMITED BY SIZE                                           
007350         INTO WS-SCAN-TEXT.                                              
007360*---------------------------------------------------------------*        
007370* WALKS WS-SCAN-TEXT ONE BYTE AT A TIME, BUILDING UP RUNS OF             
007380* ALPHABETIC CHARACTERS AS TOKENS AND FLUSHING EACH TOKEN TO THE         
007390* WORD TABLE (VIA 2750) WHEN A NON-ALPHABETIC BYTE ENDS THE RUN.         
007400*---------------------------------------------------------------*        
007410  2740-TOKENIZE-SCAN-TEXT.                                               
007420*---------------------------------------------------------------*        
007430     MOVE 0 TO WS-SCAN-PTR.                                              
007440     MOVE 0 TO WS-TOKEN-LEN.                                             
007450     MOVE SPACES TO WS-TOKEN-TEXT.                                       
007460     PERFORM 2745-SCAN-NEXT-TOKEN THRU 2749-EXIT                         
007470         UNTIL WS-SCAN-PTR > 521.                                        
007480     IF WS-TOKEN-LEN > 0                                                 
007490         PERFORM 2750-ADD-TOKEN-TO-TABLE THRU 2759-EXIT.                 
007500*---------------------------------------------------------------*        
007510  2745-SCAN-NEXT-TOKEN.                                                  
007520*---------------------------------------------------------------*        
007530     ADD 1 TO WS-SCAN-PTR.                                               
007540     IF WS-SCAN-PTR > 521                                                
007550         GO TO 2749-EXIT.                                                
007560     MOVE WS-SCAN-TEXT(WS-SCAN-PTR:1) TO WS-SCAN-CHAR.                   
007570     IF WS-SCAN-CHAR IS ALPHA-CHAR                                       
007580         PERFORM 2746-APPEND-TOKEN-CHAR                                  
007590     ELSE                                                                
007600         IF WS-TOKEN-LEN > 0                                             
007610             PERFORM 2750-ADD-TOKEN-TO-TABLE THRU 2759-EXIT              
007620             MOVE 0 TO WS-TOKEN-LEN                                      
007630             MOVE SPACES TO WS-TOKEN-TEXT.                               
007640  2749-EXIT.                                                             
007650     EXIT.                                                               
007660*---------------------------------------------------------------*        
007670* 08/31/04 FIX - APPENDS ONE ALPHABETIC BYTE TO THE RUNNING              
007680* TOKEN, CAPPED AT 20 CHARACTERS. SPLIT OUT OF 2745 SO THE ELSE          
007690* ABOVE STAYS TIED TO THE ALPHA-CHAR TEST, NOT TO THIS LENGTH            
007700* CAP CHECK - A NON-ALPHA BYTE WAS FLUSHING NOTHING AND RUNNING          
007710* WORDS TOGETHER BEFORE THIS FIX.                                        
007720*---------------------------------------------------------------*        
007730  2746-APPEND-TOKEN-CHAR.                                                
007740*---------------------------------------------------------------*        
007750     IF WS-TOKEN-LEN < 20                                                
007760         ADD 1 TO WS-TOKEN-LEN                                           
007770         MOVE WS-SCAN-CHAR TO WS-TOKEN-TEXT(WS-TOKEN-LEN:1).             
007780*---------------------------------------------------------------*        
007790* DROPS TOKENS SHORTER THAN 3 CHARACTERS AND ANY TOKEN THAT              
007800* MATCHES THE STOP-WORD CATALOGUE (05/02/92 FIX) BEFORE THE              
007810* SURVIVING TOKEN EVER REACHES THE WORD TABLE.                           
007820*---------------------------------------------------------------*        
007830  2750-ADD-TOKEN-TO-TABLE.                                               
007840*---------------------------------------------------------------*        
007850     IF WS-TOKEN-LEN < 3                                                 
007860         GO TO 2759-EXIT.                                                
007870     PERFORM 2755-CHECK-STOPWORD THRU 2758-EXIT.                         
007880     IF WS-IS-STOPWORD                                                   
007890         GO TO 2759-EXIT.                                                
007900     PERFORM 2760-FIND-OR-ADD-WORD THRU 2769-EXIT.                       
007910  2759-EXIT.                                                             
007920     EXIT.                                                               
007930*---------------------------------------------------------------*        
007940* SEARCHES THE COPY SECTBL STOP-WORD TABLE FOR AN EXACT MATCH ON         
007950* THE CURRENT TOKEN.                                                     
007960*---------------------------------------------------------------*        
007970  2755-CHECK-STOPWORD.                                                   
007980*---------------------------------------------------------------*        
007990     MOVE 'N' TO WS-STOPWORD-SW.                                         
008000     SET STOP-NDX TO 1.                                                  
008010     SEARCH WS-STOPWORD-TABLE                                            
008020         AT END                                                          
008030             MOVE 'N' TO WS-STOPWORD-SW                                  
008040         WHEN WS-STOPWORD(STOP-NDX) =                                    
008050                 WS-TOKEN-TEXT(1:WS-TOKEN-LEN)                           
008060             MOVE 'Y' TO WS-STOPWORD-SW.                                 
008070  2758-EXIT.                                                             
008080     EXIT.                                                               
008090* 08/19/04 T.OKORO - WS-WORD-TABLE ONLY HOLDS 300 ENTRIES AND A          
008100* SECTOR-HEAVY RUN CAN TOKENIZE PAST THAT.  GUARDED THE ADD SO WE        
008110* STOP PICKING UP NEW WORDS ONCE THE TABLE IS FULL RATHER THAN           
008120* WALK OFF THE END OF WD-TEXT INTO THE COPY SECTBL STORAGE               
008130* THAT FOLLOWS IT (SAME IDEA AS THE STATE-TABLE GUARD IN THE             
008140* COUNTY-LEVEL PROGRAMS).  SEE 9900-WORD-TABLE-FULL.                     
008150*---------------------------------------------------------------*        
008160  2760-FIND-OR-ADD-WORD.                                                 
008170*---------------------------------------------------------------*        
008180     MOVE 'N' TO WS-FOUND-SW.                                            
008190     MOVE 0 TO WS-FOUND-IDX.                                             
008200     MOVE 1 TO WS-WORD-IDX.                                              
008210     PERFORM 2765-SEARCH-WORD-TABLE THRU 2766-EXIT                       
008220         UNTIL WS-WORD-IDX > WS-WORD-COUNT OR WS-WORD-WAS-FOUND.         
008230     IF WS-WORD-WAS-FOUND                                                
008240         ADD 1 TO WD-COUNT(WS-FOUND-IDX)                                 
008250     ELSE                                                                
008260         IF WS-WORD-COUNT < 300                                          
008270             ADD 1 TO WS-WORD-COUNT                                      
008280             ADD 1 TO WS-WORD-SEQ-NEXT                                   
008290             MOVE WS-TOKEN-TEXT TO WD-TEXT(WS-WORD-COUNT)                
008300             MOVE 1 TO WD-COUNT(WS-WORD-COUNT)                           
008310             MOVE WS-WORD-SEQ-NEXT TO WD-SEQ(WS-WORD-COUNT)              
008320         ELSE                                                            
008330             PERFORM 9900-WORD-TABLE-FULL.                               
008340  2769-EXIT.                                                             
008350     EXIT.                                                               
008360*---------------------------------------------------------------*        
008370* LINEAR SEARCH (NOT A COBOL SEARCH VERB) BECAUSE WS-WORD-TABLE          
008380* IS BUILT IN FIRST-SEEN ORDER, NOT SORTED, DURING THE SCAN.             
008390*---------------------------------------------------------------*        
008400  2765-SEARCH-WORD-TABLE.                                                
008410*---------------------------------------------------------------*        
008420     IF WD-TEXT(WS-WORD-IDX) = WS-TOKEN-TEXT                             
008430         MOVE 'Y' TO WS-FOUND-SW                                         
008440         MOVE WS-WORD-IDX TO WS-FOUND-IDX                                
008450     ELSE                                                                
008460         ADD 1 TO WS-WORD-IDX.                                           
008470  2766-EXIT.                                                             
008480     EXIT.                                                               
008490*---------------------------------------------------------------*        
008500* PICKS OFF THE TOP 10 WORDS BY COUNT (TIES BROKEN BY FIRST-             
008510* SEEN SEQUENCE, WD-SEQ) INTO THE SECTOR'S KEYWORD LIST.                 
008520*---------------------------------------------------------------*        
008530  2790-RANK-TOP-KEYWORDS.                                                
008540*---------------------------------------------------------------*        
008550     MOVE SPACES TO SA-KEYWORDS(WS-SECT-IDX).                            
008560     MOVE 0 TO WS-TOP-IDX.                                               
008570     PERFORM 2795-PICK-ONE-KEYWORD THRU 2797-EXIT                        
008580         UNTIL WS-TOP-IDX = 10 OR WS-TOP-IDX = WS-WORD-COUNT.            
008590*---------------------------------------------------------------*        
008600* ONE PASS OF SELECTION - FINDS THE REMAINING HIGHEST-COUNT WORD,        
008610* COPIES IT OUT, THEN ZEROES ITS COUNT SO THE NEXT PASS PICKS THE        
008620* NEXT-HIGHEST WITHOUT PICKING THE SAME WORD TWICE.                      
008630*---------------------------------------------------------------*        
008640  2795-PICK-ONE-KEYWORD.                                                 
008650*---------------------------------------------------------------*        
008660     MOVE 0 TO WS-TOP-PICK.                                              
008670     MOVE 1 TO WS-WORD-IDX.                                              
008680     PERFORM 2796-FIND-MAX-WORD                                          
008690         UNTIL WS-WORD-IDX > WS-WORD-COUNT.                              
008700     IF WS-TOP-PICK = 0                                                  
008710         GO TO 2797-EXIT.                                                
008720     ADD 1 TO WS-TOP-IDX.                                                
008730     MOVE WD-TEXT(WS-TOP-PICK)                                           
008740         TO SA-KEYWORD(WS-SECT-IDX WS-TOP-IDX).                          
008750     MOVE 0 TO WD-COUNT(WS-TOP-PICK).                                    
008760  2797-EXIT.                                                             
008770     EXIT.                                                               
008780*---------------------------------------------------------------*        
008790* COMPARES ONE WORD-TABLE ENTRY AGAINST THE BEST FOUND SO FAR            
008800* THIS PASS - HIGHER COUNT WINS, EQUAL COUNT KEEPS THE EARLIER           
008810* WD-SEQ (I.E. THE WORD THAT APPEARED FIRST IN THE ARTICLES).            
008820*---------------------------------------------------------------*        
008830  2796-FIND-MAX-WORD.                                                    
008840*---------------------------------------------------------------*        
008850     IF WD-COUNT(WS-WORD-IDX) > 0                                        
008860         IF WS-TOP-PICK = 0                                              
008870             MOVE WS-WORD-IDX TO WS-TOP-PICK                             
008880         ELSE                                                            
008890             IF WD-COUNT(WS-WORD-IDX) > WD-COUNT(WS-TOP-PICK)            
008900                 MOVE WS-WORD-IDX TO WS-TOP-PICK                         
008910             ELSE                                                        
008920                 IF WD-COUNT(WS-WORD-IDX) = WD-COUNT(WS-TOP-PICK)        
008930                     IF WD-SEQ(WS-WORD-IDX) < WD-SEQ(WS-TOP-PICK)        
008940                         MOVE WS-WORD-IDX TO WS-TOP-PICK.                
008950     ADD 1 TO WS-WORD-IDX.                                               
008960*---------------------------------------------------------------*        
008970* PUTS THE POPULATED SECTORS INTO VOLUME-SHARE-DESCENDING ORDER          
008980* FOR THE HEATMAP FILE/REPORT (02/14/95 RESEARCH DESK REQUEST).          
008990*---------------------------------------------------------------*        
009000  2900-SORT-SECTOR-RESULTS.                                              
009010*---------------------------------------------------------------*        
009020     PERFORM 2910-BUILD-SORT-LIST.                                       
009030     PERFORM 2920-INSERTION-SORT.                                        
009040*---------------------------------------------------------------*        
009050* LOADS WS-SORT-ORDER WITH THE SECTOR NUMBERS OF EVERY POPULATED         
009060* SECTOR, IN CATALOGUE ORDER, BEFORE THE INSERTION SORT REORDERS         
009070* THEM BY VOLUME SHARE.                                                  
009080*---------------------------------------------------------------*        
009090  2910-BUILD-SORT-LIST.                                                  
009100*---------------------------------------------------------------*        
009110     MOVE 0 TO WS-SECTOR-OUT-COUNT.                                      
009120     MOVE 1 TO WS-SECT-IDX.                                              
009130     PERFORM 2915-ADD-IF-POPULATED                                       
009140         UNTIL WS-SECT-IDX > 9.                                          
009150*---------------------------------------------------------------*        
009160* SECTOR SLOTS WITH SA-COUNT = 0 NEVER MAKE THE SORT LIST - THEY         
009170* DO NOT APPEAR ON THE HEATMAP FILE, REPORT, OR SUMMARY COUNTS.          
009180*---------------------------------------------------------------*        
009190  2915-ADD-IF-POPULATED.                                                 
009200*---------------------------------------------------------------*        
009210     IF SA-COUNT(WS-SECT-IDX) NOT = 0                                    
009220         ADD 1 TO WS-SECTOR-OUT-COUNT                                    
009230         MOVE WS-SECT-IDX TO WS-SORT-ORDER(WS-SECTOR-OUT-COUNT).         
009240     ADD 1 TO WS-SECT-IDX.                                               
009250*---------------------------------------------------------------*        
009260  2920-INSERTION-SORT.                                                   
009270*---------------------------------------------------------------*        
009280     MOVE 2 TO WS-SORT-I.                                                
009290     PERFORM 2925-INSERT-ONE-ELEMENT                                     
009300         UNTIL WS-SORT-I > WS-SECTOR-OUT-COUNT.                          
009310*---------------------------------------------------------------*        
009320* STABLE INSERTION SORT ON VOLUME SHARE, DESCENDING - THE "<"            
009330* SHIFT TEST BELOW LEAVES EQUAL-VOLUME SECTORS IN CATALOGUE              
009340* ORDER, PER THE RESEARCH DESK'S TIE-BREAK RULE.                         
009350*---------------------------------------------------------------*        
009360  2925-INSERT-ONE-ELEMENT.                                               
009370*---------------------------------------------------------------*        
009380     MOVE WS-SORT-ORDER(WS-SORT-I) TO WS-SORT-KEY-IDX.                   
009390     MOVE WS-SORT-I TO WS-SORT-J.                                        
009400     MOVE 'N' TO WS-SHIFT-DONE-SW.                                       
009410     PERFORM 2926-SHIFT-ONE-ELEMENT                                      
009420         UNTIL WS-SORT-J = 1 OR WS-SHIFT-DONE.                           
009430     MOVE WS-SORT-KEY-IDX TO WS-SORT-ORDER(WS-SORT-J).                   
009440     ADD 1 TO WS-SORT-I.                                                 
009450*---------------------------------------------------------------*        
009460  2926-SHIFT-ONE-ELEMENT.                                                
009470*---------------------------------------------------------------*        
009480     IF SA-VOLUME(WS-SORT-ORDER(WS-SORT-J - 1))                          
009490             < SA-VOLUME(WS-SORT-KEY-IDX)                                
009500         MOVE WS-SORT-ORDER(WS-SORT-J - 1)                               
009510             TO WS-SORT-ORDER(WS-SORT-J)                                 
009520         SUBTRACT 1 FROM WS-SORT-J                                       
009530     ELSE                                                                
009540         MOVE 'Y' TO WS-SHIFT-DONE-SW.                                   
009550*---------------------------------------------------------------*        
009560* WRITES THE HEATMAP FILE AND THE CLASSIFICATION REPORT TOGETHER,        
009570* ONE SECTOR AT A TIME, IN THE VOLUME-SHARE ORDER 2900 BUILT.            
009580*---------------------------------------------------------------*        
009590  3000-WRITE-HEATMAP-RECORDS.                                            
009600*---------------------------------------------------------------*        
009610     MOVE 1 TO PAGE-COUNT.                                               
009620     PERFORM 9100-PRINT-HEADING-LINES.                                   
009630     MOVE 1 TO WS-OUT-IDX.                                               
009640     PERFORM 3010-WRITE-ONE-SECTOR                                       
009650         UNTIL WS-OUT-IDX > WS-SECTOR-OUT-COUNT.                         
009660*---------------------------------------------------------------*        
009670* MOVES ONE SECTOR'S ACCUMULATOR FIELDS INTO THE HEATMAP RECORD          
009680* LAYOUT, WRITES IT, THEN PRINTS THE MATCHING DETAIL LINE.               
009690*---------------------------------------------------------------*        
009700  3010-WRITE-ONE-SECTOR.                                                 
009710*---------------------------------------------------------------*        
009720     MOVE WS-SORT-ORDER(WS-OUT-IDX) TO WS-SECT-IDX.                      
009730     MOVE SA-NAME(WS-SECT-IDX)       TO HM-SECTOR.                       
009740     MOVE SA-COUNT(WS-SECT-IDX)      TO HM-COUNT.                        
009750     MOVE SA-SENT-AVG(WS-SECT-IDX)   TO HM-SENTIMENT.                    
009760     MOVE SA-VOLUME(WS-SECT-IDX)     TO HM-VOLUME.                       
009770     MOVE SA-REL-AVG(WS-SECT-IDX)    TO HM-RELEVANCE.                    
009780     MOVE SA-CONF-AVG(WS-SECT-IDX)   TO HM-CONFIDENCE.                   
009790     MOVE SA-INTENSITY(WS-SECT-IDX)  TO HM-INTENSITY.                    
009800     MOVE SA-KEYWORDS(WS-SECT-IDX)   TO HM-KEYWORDS.                     
009810     WRITE HM-RECORD-OUT.                                                
009820     PERFORM 9200-PRINT-DETAIL-LINE.                                     
009830     ADD 1 TO WS-OUT-IDX.                                                
009840*---------------------------------------------------------------*        
009850* BUILDS THE ONE-PER-RUN SUMMARY RECORD - TOTALS, MOST ACTIVE            
009860* SECTOR (ALWAYS THE FIRST ENTRY IN THE VOLUME-SORTED LIST), AND         
009870* THE MOST-POSITIVE/MOST-NEGATIVE/AVERAGE SENTIMENT SECTORS.             
009880*---------------------------------------------------------------*        
009890  4000-GENERATE-SUMMARY-RECORD.                                          
009900*---------------------------------------------------------------*        
009910     MOVE SPACES TO SUM-MOST-ACTIVE.                                     
009920     MOVE SPACES TO SUM-MOST-POSITIVE.                                   
009930     MOVE SPACES TO SUM-MOST-NEGATIVE.                                   
009940     MOVE WS-SECTOR-OUT-COUNT TO SUM-TOTAL-SECTORS.                      
009950     MOVE WS-ARTICLE-COUNT TO SUM-TOTAL-ARTICLES.                        
009960     IF WS-SECTOR-OUT-COUNT = 0                                          
009970         MOVE 'NO SECTOR DATA' TO SUM-MOST-ACTIVE                        
009980         MOVE 0 TO SUM-AVG-SENTIMENT                                     
009990     ELSE                                                                
010000         MOVE SA-NAME(WS-SORT-ORDER(1)) TO SUM-MOST-ACTIVE               
010010         MOVE 0 TO WS-BEST-POS-SENT                                      
010020         MOVE 0 TO WS-WORST-NEG-SENT                                     
010030         MOVE 0 TO WS-SENT-TOTAL                                         
010040         MOVE 1 TO WS-OUT-IDX                                            
010050         PERFORM 4010-SCAN-ONE-SECTOR                                    
010060             UNTIL WS-OUT-IDX > WS-SECTOR-OUT-COUNT                      
010070         COMPUTE SUM-AVG-SENTIMENT ROUNDED =                             
010080             WS-SENT-TOTAL / WS-SECTOR-OUT-COUNT.                        
010090     WRITE SUM-RECORD-OUT.                                               
010100     PERFORM 9300-PRINT-SUMMARY-BLOCK.                                   
010110*---------------------------------------------------------------*        
010120* ADDS ONE SECTOR'S SENTIMENT INTO THE RUN TOTAL AND CHECKS IT           
010130* AGAINST THE BEST-POSITIVE/WORST-NEGATIVE SEEN SO FAR - A               
010140* SECTOR ONLY QUALIFIES AS MOST POSITIVE/NEGATIVE IF ITS AVERAGE         
010150* IS PAST THE +.1/-.1 NOISE BAND.                                        
010160*---------------------------------------------------------------*        
010170  4010-SCAN-ONE-SECTOR.                                                  
010180*---------------------------------------------------------------*        
010190     MOVE WS-SORT-ORDER(WS-OUT-IDX) TO WS-SECT-IDX.                      
010200     ADD SA-SENT-AVG(WS-SECT-IDX) TO WS-SENT-TOTAL.                      
010210     IF SA-SENT-AVG(WS-SECT-IDX) > .1                                    
010220         IF SA-SENT-AVG(WS-SECT-IDX) > WS-BEST-POS-SENT                  
010230             MOVE SA-SENT-AVG(WS-SECT-IDX) TO WS-BEST-POS-SENT           
010240             MOVE SA-NAME(WS-SECT-IDX) TO SUM-MOST-POSITIVE.             
010250     IF SA-SENT-AVG(WS-SECT-IDX) < -.1                                   
010260         IF SA-SENT-AVG(WS-SECT-IDX) < WS-WORST-NEG-SENT                 
010270             MOVE SA-SENT-AVG(WS-SECT-IDX) TO WS-WORST-NEG-SENT          
010280             MOVE SA-NAME(WS-SECT-IDX) TO SUM-MOST-NEGATIVE.             
010290     ADD 1 TO WS-OUT-IDX.                                                
010300*---------------------------------------------------------------*        
010310  5000-CLOSE-FILES.                                                      
010320*---------------------------------------------------------------*        
010330     CLOSE ARTICLE-FILE.                                                 
010340     CLOSE HEATMAP-FILE.                                                 
010350     CLOSE SUMMARY-FILE.                                                 
010360     CLOSE REPORT-FILE.                                                  
010370*---------------------------------------------------------------*        
010380* STOPS READING ONCE WS-ARTICLE-LIMIT (COMPILE-TIME DEFAULT 50 -         
010390* SEE THE 06/11/01 CHANGE LOG ENTRY) IS REACHED, EVEN IF THE             
010400* INPUT FILE HAS MORE RECORDS LEFT, SAME AS A NORMAL AT-END READ.        
010410*---------------------------------------------------------------*        
010420  8000-READ-ARTICLE-RECORD.                                              
010430*---------------------------------------------------------------*        
010440     IF WS-ARTICLE-COUNT >= WS-ARTICLE-LIMIT                             
010450         MOVE 'Y' TO WS-EOF-SW                                           
010460         GO TO 8090-READ-EXIT.                                           
010470     READ ARTICLE-FILE                                                   
010480         AT END                                                          
010490             MOVE 'Y' TO WS-EOF-SW                                       
010500             GO TO 8090-READ-EXIT.                                       
010510     PERFORM 8050-STORE-ARTICLE.                                         
010520  8090-READ-EXIT.                                                        
010530     EXIT.                                                               
010540*---------------------------------------------------------------*        
010550* MOVES ONE INPUT RECORD'S TITLE/DESCRIPTION/SENTIMENT/RELEVANCE         
010560* FIELDS INTO THE NEXT WS-ARTICLE-TABLE SLOT.  SECTOR-NO AND             
010570* CONFIDENCE ARE ZEROED HERE AND FILLED IN LATER BY 2100.                
010580*---------------------------------------------------------------*        
010590  8050-STORE-ARTICLE.                                                    
010600*---------------------------------------------------------------*        
010610     ADD 1 TO WS-ARTICLE-COUNT.                                          
010620     MOVE ART-TITLE TO WA-TITLE(WS-ARTICLE-COUNT).                       
010630     MOVE ART-DESC TO WA-DESC(WS-ARTICLE-COUNT).                         
010640     IF ART-SENT-POSITIVE OR ART-SENT-NEGATIVE OR ART-SENT-NEUTRAL        
010650         MOVE ART-SENTIMENT TO WA-SENTIMENT(WS-ARTICLE-COUNT)            
010660     ELSE                                                                
010670         MOVE SPACE TO WA-SENTIMENT(WS-ARTICLE-COUNT).                   
010680     IF ART-REL-PRESENT                                                  
010690         MOVE 'Y' TO WA-REL-FLAG(WS-ARTICLE-COUNT)                       
010700         MOVE ART-REL-SCORE TO WA-REL-SCORE(WS-ARTICLE-COUNT)            
010710     ELSE                                                                
010720         MOVE 'N' TO WA-REL-FLAG(WS-ARTICLE-COUNT)                       
010730         MOVE ZERO TO WA-REL-SCORE(WS-ARTICLE-COUNT).                    
010740     MOVE 0 TO WA-SECTOR-NO(WS-ARTICLE-COUNT).                           
010750     MOVE 0 TO WA-CONFIDENCE(WS-ARTICLE-COUNT).                          
010760*---------------------------------------------------------------*        
010770* THREE-LINE REPORT HEADING - RUN DATE (Y2K-WIDENED TO FOUR              
010780* DIGITS, 07/09/99 FIX), PAGE NUMBER, AND THE COLUMN HEADINGS.           
010790*---------------------------------------------------------------*        
010800  9100-PRINT-HEADING-LINES.                                              
010810*---------------------------------------------------------------*        
010820     MOVE WS-CURRENT-MONTH TO HL1-MONTH-OUT.                             
010830     MOVE WS-CURRENT-DAY TO HL1-DAY-OUT.                                 
010840     MOVE WS-CURRENT-YEAR TO HL1-YEAR-OUT.                               
010850     MOVE PAGE-COUNT TO HL1-PAGE-NUM.                                    
010860     WRITE PRINT-RECORD FROM HEADING-LINE-1                              
010870         AFTER ADVANCING TOP-OF-FORM.                                    
010880     WRITE PRINT-RECORD FROM HEADING-LINE-2                              
010890         AFTER ADVANCING 2 LINES.                                        
010900     WRITE PRINT-RECORD FROM HEADING-LINE-3                              
010910         AFTER ADVANCING 1 LINES.                                        
010920     MOVE 5 TO LINE-COUNT.                                               
010930*---------------------------------------------------------------*        
010940* ONE REPORT LINE PER SECTOR - THE SAME SIX METRICS THAT WENT TO         
010950* THE HEATMAP RECORD - FOLLOWED BY THE KEYWORD LINE UNLESS UPSI-0        
010960* IS ON (08/06/96 SHORT-FORM MONTH-END SWITCH).                          
010970*---------------------------------------------------------------*        
010980  9200-PRINT-DETAIL-LINE.                                                
010990*---------------------------------------------------------------*        
011000     MOVE SA-NAME(WS-SECT-IDX) TO DL1-SECTOR.                            
011010     MOVE SA-COUNT(WS-SECT-IDX) TO DL1-COUNT.                            
011020     MOVE SA-SENT-AVG(WS-SECT-IDX) TO DL1-SENTIMENT.                     
011030     MOVE SA-VOLUME(WS-SECT-IDX) TO DL1-VOLUME.                          
011040     MOVE SA-REL-AVG(WS-SECT-IDX) TO DL1-RELEVANCE.                      
011050     MOVE SA-CONF-AVG(WS-SECT-IDX) TO DL1-CONFIDENCE.                    
011060     MOVE SA-INTENSITY(WS-SECT-IDX) TO DL1-INTENSITY.                    
011070     WRITE PRINT-RECORD FROM DETAIL-LINE-1                               
011080         AFTER ADVANCING 2 LINES.                                        
011090     ADD 1 TO LINE-COUNT.                                                
011100     IF WS-SHOW-KEYWORDS                                                 
011110         PERFORM 9250-PRINT-KEYWORD-LINE                                 
011120             THRU 9250-EXIT.                                             
011130*---------------------------------------------------------------*        
011140* SKIPS THE LINE ENTIRELY IF THE SECTOR HAD NO SURVIVING KEYWORDS        
011150* (KL1-KEYWORD-FLAT ALL SPACES) RATHER THAN PRINT A BLANK LINE.          
011160*---------------------------------------------------------------*        
011170  9250-PRINT-KEYWORD-LINE.                                               
011180*---------------------------------------------------------------*        
011190     MOVE SA-KEYWORDS(WS-SECT-IDX) TO KL1-KEYWORD-AREA.                  
011200     IF KL1-KEYWORD-FLAT = SPACES                                        
011210         GO TO 9250-EXIT.                                                
011220     WRITE PRINT-RECORD FROM KEYWORD-LINE-1                              
011230         AFTER ADVANCING 1 LINES.                                        
011240     ADD 1 TO LINE-COUNT.                                                
011250  9250-EXIT.                                                             
011260     EXIT.                                                               
011270*---------------------------------------------------------------*        
011280* PRINTS THE THREE-LINE SUMMARY BLOCK AT THE FOOT OF THE REPORT -        
011290* SAME FIGURES AS THE SUMMARY RECORD JUST WRITTEN BY 4000.               
011300*---------------------------------------------------------------*        
011310  9300-PRINT-SUMMARY-BLOCK.                                              
011320*---------------------------------------------------------------*        
011330     MOVE SUM-TOTAL-ARTICLES TO SL1-TOTAL-ARTICLES.                      
011340     MOVE SUM-TOTAL-SECTORS TO SL1-TOTAL-SECTORS.                        
011350     WRITE PRINT-RECORD FROM SUMMARY-LINE-1                              
011360         AFTER ADVANCING 3 LINES.                                        
011370     MOVE SUM-MOST-ACTIVE TO SL2-MOST-ACTIVE.                            
011380     IF SUM-MOST-POSITIVE = SPACES                                       
011390         MOVE 'NONE' TO SL2-MOST-POSITIVE                                
011400     ELSE                                                                
011410         MOVE SUM-MOST-POSITIVE TO SL2-MOST-POSITIVE.                    
011420     IF SUM-MOST-NEGATIVE = SPACES                                       
011430         MOVE 'NONE' TO SL2-MOST-NEGATIVE                                
011440     ELSE                                                                
011450         MOVE SUM-MOST-NEGATIVE TO SL2-MOST-NEGATIVE.                    
011460     WRITE PRINT-RECORD FROM SUMMARY-LINE-2                              
011470         AFTER ADVANCING 2 LINES.                                        
011480     MOVE SUM-AVG-SENTIMENT TO SL3-AVG-SENTIMENT.                        
011490     WRITE PRINT-RECORD FROM SUMMARY-LINE-3                              
011500         AFTER ADVANCING 2 LINES.                                        
011510*---------------------------------------------------------------*        
011520* WS-WORD-TABLE RAN OUT OF ROOM FOR THIS SECTOR'S KEYWORD SCAN.          
011530* THIS IS NOT A FATAL CONDITION - THE TOP-10 RANKING STILL RUNS          
011540* OFF WHATEVER MADE IT INTO THE TABLE - BUT THE OPERATOR NEEDS TO        
011550* SEE IT ON THE REPORT SINCE THE KEYWORD LIST FOR THAT SECTOR MAY        
011560* BE INCOMPLETE.  MESSAGE IS SHOWN ONCE PER SECTOR (SEE THE SW           
011570* RESET IN 2710-CLEAR-WORD-TABLE).                                       
011580*---------------------------------------------------------------*        
011590  9900-WORD-TABLE-FULL.                                                  
011600*---------------------------------------------------------------*        
011610     IF WS-WORD-TABLE-IS-FULL                                            
011620         NEXT SENTENCE                                                   
011630     ELSE                                                                
011640         MOVE 'Y' TO WS-WORD-TBL-FULL-SW                                 
011650         DISPLAY 'SECHTMAP - WORD TABLE FULL AT 300 - SECTOR '           
011660             SA-NAME(WS-SECT-IDX)                                        
011670             ' KEYWORD LIST MAY BE INCOMPLETE'.                          
