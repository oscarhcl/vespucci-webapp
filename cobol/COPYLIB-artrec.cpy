000100*----------------------------------------------------------------        
000110* ARTREC   -  NEWS ARTICLE INPUT RECORD (ONE ARTICLE PER RECORD)         
000120* USED BY  -  SECHTMAP                                                   
000130*----------------------------------------------------------------        
000140* 03/11/91 T.OKORO      BUILT FOR SECTOR HEATMAP CONVERSION              
000150* 04/02/91 T.OKORO      ADDED REL-FLAG / REL-SCORE PAIR                  
000160*----------------------------------------------------------------        
000170 01  ART-RECORD-IN.                                                      
000180     05  ART-ID                      PIC X(36).                          
000190     05  ART-TITLE                   PIC X(120).                         
000200     05  ART-DESC                    PIC X(400).                         
000210     05  ART-URL                     PIC X(120).                         
000220     05  ART-PUBLISHED               PIC X(20).                          
000230     05  ART-SOURCE                  PIC X(40).                          
000240     05  ART-SENTIMENT               PIC X(01).                          
000250         88  ART-SENT-POSITIVE           VALUE 'P'.                      
000260         88  ART-SENT-NEGATIVE           VALUE 'N'.                      
000270         88  ART-SENT-NEUTRAL            VALUE 'U'.                      
000280     05  ART-REL-FLAG                PIC X(01).                          
000290         88  ART-REL-PRESENT             VALUE 'Y'.                      
000300         88  ART-REL-ABSENT              VALUE 'N'.                      
000310     05  ART-REL-SCORE               PIC 9V999.                          
000320     05  FILLER                      PIC X(08).                          
