000100*----------------------------------------------------------------        
000110* HTMREC   -  SECTOR HEATMAP OUTPUT RECORD (ONE PER REPORTED             
000120*             SECTOR, VOLUME-SHARE DESCENDING)                           
000130* USED BY  -  SECHTMAP                                                   
000140*----------------------------------------------------------------        
000150* 03/11/91 T.OKORO      BUILT FOR SECTOR HEATMAP CONVERSION              
000160*----------------------------------------------------------------        
000170 01  HM-RECORD-OUT.                                                      
000180     05  HM-SECTOR                   PIC X(15).                          
000190     05  HM-COUNT                    PIC 9(05).                          
000200     05  HM-SENTIMENT                PIC S9V999.                         
000210     05  HM-VOLUME                   PIC 9V999.                          
000220     05  HM-RELEVANCE                PIC 9V999.                          
000230     05  HM-CONFIDENCE               PIC 9V999.                          
000240     05  HM-INTENSITY                PIC 9V999.                          
000250     05  HM-KEYWORDS.                                                    
000260         10  HM-KEYWORD OCCURS 10 TIMES                                  
000270                                      PIC X(20).                         
000280     05  FILLER                      PIC X(10).                          
