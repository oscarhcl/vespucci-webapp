000100*----------------------------------------------------------------        
000110* SECTBL   -  SECTOR / KEYWORD CATALOGUE AND STOP-WORD TABLE             
000120* USED BY  -  SECHTMAP                                                   
000130*                                                                        
000140* THE EIGHT MARKET SECTORS AND THEIR KEYWORD LISTS COME STRAIGHT         
000150* FROM RESEARCH DESK - DO NOT REORDER WITHOUT CHECKING WITH THEM.        
000160* KEYWORDS ARE STORED UPPERCASE AND MATCHED AS RAW SUBSTRINGS            
000170* (NOT WORD-BOUNDED) AGAINST THE UPPERCASED TITLE+DESCRIPTION            
000180* TEXT OF EACH ARTICLE.  THE STOP-WORD LIST BELOW SUPPORTS THE           
000190* KEYWORD-FREQUENCY STEP IN SECHTMAP AND IS NOT SECTOR-SPECIFIC.         
000200*----------------------------------------------------------------        
000210* 03/11/91 T.OKORO      BUILT FOR SECTOR HEATMAP CONVERSION              
000220* 05/02/92 R.PELLETIER  ADDED STOP-WORD TABLE FOR KEYWORD EXTRACT        
000230* 06/11/92 T.OKORO      ADDED INDEXED-BY CLAUSE TO STOPWORD TABLE        
000240*                       SO SECHTMAP CAN SEARCH IT DIRECTLY               
000250*----------------------------------------------------------------        
000260*    SECTOR NAME LITERALS (CATALOGUE ORDER, 1-8)                         
000270 01  WS-SECTOR-NAME-VALUES.                                              
000280     05  FILLER PIC X(15) VALUE 'TECHNOLOGY'.                            
000290     05  FILLER PIC X(15) VALUE 'HEALTHCARE'.                            
000300     05  FILLER PIC X(15) VALUE 'FINANCE'.                               
000310     05  FILLER PIC X(15) VALUE 'ENERGY'.                                
000320     05  FILLER PIC X(15) VALUE 'CONSUMER'.                              
000330     05  FILLER PIC X(15) VALUE 'INDUSTRIAL'.                            
000340     05  FILLER PIC X(15) VALUE 'REAL ESTATE'.                           
000350     05  FILLER PIC X(15) VALUE 'COMMUNICATIONS'.                        
000360 01  WS-SECTOR-NAME-TABLE REDEFINES WS-SECTOR-NAME-VALUES.               
000370     05  WS-SECTOR-NAME  OCCURS 8 TIMES PIC X(15).                       
000380                                                                         
000390*    KEYWORD LITERALS, GROUPED BY SECTOR IN CATALOGUE ORDER              
000400 01  WS-KEYWORD-VALUES.                                                  
000410*    SECTOR 1 - TECHNOLOGY (24 KEYWORDS)                                 
000420     05  FILLER PIC X(24) VALUE 'TECH'.                                  
000430     05  FILLER PIC X(24) VALUE 'SOFTWARE'.                              
000440     05  FILLER PIC X(24) VALUE 'AI'.                                    
000450     05  FILLER PIC X(24) VALUE 'ARTIFICIAL INTELLIGENCE'.               
000460     05  FILLER PIC X(24) VALUE 'MACHINE LEARNING'.                      
000470     05  FILLER PIC X(24) VALUE 'CLOUD'.                                 
000480     05  FILLER PIC X(24) VALUE 'CYBERSECURITY'.                         
000490     05  FILLER PIC X(24) VALUE 'SEMICONDUCTOR'.                         
000500     05  FILLER PIC X(24) VALUE 'CHIP'.                                  
000510     05  FILLER PIC X(24) VALUE 'DIGITAL'.                               
000520     05  FILLER PIC X(24) VALUE 'PLATFORM'.                              
000530     05  FILLER PIC X(24) VALUE 'APP'.                                   
000540     05  FILLER PIC X(24) VALUE 'MOBILE'.                                
000550     05  FILLER PIC X(24) VALUE 'INTERNET'.                              
000560     05  FILLER PIC X(24) VALUE 'SOCIAL MEDIA'.                          
000570     05  FILLER PIC X(24) VALUE 'BLOCKCHAIN'.                            
000580     05  FILLER PIC X(24) VALUE 'CRYPTO'.                                
000590     05  FILLER PIC X(24) VALUE 'BITCOIN'.                               
000600     05  FILLER PIC X(24) VALUE 'ETHEREUM'.                              
000610     05  FILLER PIC X(24) VALUE 'WEB3'.                                  
000620     05  FILLER PIC X(24) VALUE 'METAVERSE'.                             
000630     05  FILLER PIC X(24) VALUE 'VR'.                                    
000640     05  FILLER PIC X(24) VALUE 'AR'.                                    
000650     05  FILLER PIC X(24) VALUE 'IOT'.                                   
000660*    SECTOR 2 - HEALTHCARE (21 KEYWORDS)                                 
000670     05  FILLER PIC X(24) VALUE 'HEALTHCARE'.                            
000680     05  FILLER PIC X(24) VALUE 'MEDICAL'.                               
000690     05  FILLER PIC X(24) VALUE 'PHARMACEUTICAL'.                        
000700     05  FILLER PIC X(24) VALUE 'BIOTECH'.                               
000710     05  FILLER PIC X(24) VALUE 'DRUG'.                                  
000720     05  FILLER PIC X(24) VALUE 'TREATMENT'.                             
000730     05  FILLER PIC X(24) VALUE 'THERAPY'.                               
000740     05  FILLER PIC X(24) VALUE 'VACCINE'.                               
000750     05  FILLER PIC X(24) VALUE 'HOSPITAL'.                              
000760     05  FILLER PIC X(24) VALUE 'CLINIC'.                                
000770     05  FILLER PIC X(24) VALUE 'DIAGNOSTIC'.                            
000780     05  FILLER PIC X(24) VALUE 'DEVICE'.                                
000790     05  FILLER PIC X(24) VALUE 'FDA'.                                   
000800     05  FILLER PIC X(24) VALUE 'CLINICAL TRIAL'.                        
000810     05  FILLER PIC X(24) VALUE 'PATIENT'.                               
000820     05  FILLER PIC X(24) VALUE 'DOCTOR'.                                
000830     05  FILLER PIC X(24) VALUE 'INSURANCE'.                             
000840     05  FILLER PIC X(24) VALUE 'MEDICARE'.                              
000850     05  FILLER PIC X(24) VALUE 'MEDICAID'.                              
000860     05  FILLER PIC X(24) VALUE 'TELEMEDICINE'.                          
000870     05  FILLER PIC X(24) VALUE 'DIGITAL HEALTH'.                        
000880*    SECTOR 3 - FINANCE (23 KEYWORDS)                                    
000890     05  FILLER PIC X(24) VALUE 'BANK'.                                  
000900     05  FILLER PIC X(24) VALUE 'FINANCIAL'.                             
000910     05  FILLER PIC X(24) VALUE 'INVESTMENT'.                            
000920     05  FILLER PIC X(24) VALUE 'TRADING'.                               
000930     05  FILLER PIC X(24) VALUE 'STOCK'.                                 
000940     05  FILLER PIC X(24) VALUE 'MARKET'.                                
000950     05  FILLER PIC X(24) VALUE 'FUND'.                                  
000960     05  FILLER PIC X(24) VALUE 'ETF'.                                   
000970     05  FILLER PIC X(24) VALUE 'BOND'.                                  
000980     05  FILLER PIC X(24) VALUE 'CREDIT'.                                
000990     05  FILLER PIC X(24) VALUE 'LOAN'.                                  
001000     05  FILLER PIC X(24) VALUE 'MORTGAGE'.                              
001010     05  FILLER PIC X(24) VALUE 'INSURANCE'.                             
001020     05  FILLER PIC X(24) VALUE 'PAYMENT'.                               
001030     05  FILLER PIC X(24) VALUE 'FINTECH'.                               
001040     05  FILLER PIC X(24) VALUE 'CRYPTOCURRENCY'.                        
001050     05  FILLER PIC X(24) VALUE 'BLOCKCHAIN'.                            
001060     05  FILLER PIC X(24) VALUE 'DIGITAL CURRENCY'.                      
001070     05  FILLER PIC X(24) VALUE 'CRYPTO'.                                
001080     05  FILLER PIC X(24) VALUE 'BITCOIN'.                               
001090     05  FILLER PIC X(24) VALUE 'ETHEREUM'.                              
001100     05  FILLER PIC X(24) VALUE 'DEFI'.                                  
001110     05  FILLER PIC X(24) VALUE 'NFT'.                                   
001120*    SECTOR 4 - ENERGY (22 KEYWORDS)                                     
001130     05  FILLER PIC X(24) VALUE 'ENERGY'.                                
001140     05  FILLER PIC X(24) VALUE 'OIL'.                                   
001150     05  FILLER PIC X(24) VALUE 'GAS'.                                   
001160     05  FILLER PIC X(24) VALUE 'RENEWABLE'.                             
001170     05  FILLER PIC X(24) VALUE 'SOLAR'.                                 
001180     05  FILLER PIC X(24) VALUE 'WIND'.                                  
001190     05  FILLER PIC X(24) VALUE 'NUCLEAR'.                               
001200     05  FILLER PIC X(24) VALUE 'ELECTRIC'.                              
001210     05  FILLER PIC X(24) VALUE 'UTILITY'.                               
001220     05  FILLER PIC X(24) VALUE 'PETROLEUM'.                             
001230     05  FILLER PIC X(24) VALUE 'REFINERY'.                              
001240     05  FILLER PIC X(24) VALUE 'DRILLING'.                              
001250     05  FILLER PIC X(24) VALUE 'EXPLORATION'.                           
001260     05  FILLER PIC X(24) VALUE 'GREEN ENERGY'.                          
001270     05  FILLER PIC X(24) VALUE 'CLEAN ENERGY'.                          
001280     05  FILLER PIC X(24) VALUE 'CARBON'.                                
001290     05  FILLER PIC X(24) VALUE 'EMISSION'.                              
001300     05  FILLER PIC X(24) VALUE 'CLIMATE'.                               
001310     05  FILLER PIC X(24) VALUE 'ENVIRONMENTAL'.                         
001320     05  FILLER PIC X(24) VALUE 'BATTERY'.                               
001330     05  FILLER PIC X(24) VALUE 'EV'.                                    
001340     05  FILLER PIC X(24) VALUE 'ELECTRIC VEHICLE'.                      
001350*    SECTOR 5 - CONSUMER (22 KEYWORDS)                                   
001360     05  FILLER PIC X(24) VALUE 'RETAIL'.                                
001370     05  FILLER PIC X(24) VALUE 'CONSUMER'.                              
001380     05  FILLER PIC X(24) VALUE 'E-COMMERCE'.                            
001390     05  FILLER PIC X(24) VALUE 'AMAZON'.                                
001400     05  FILLER PIC X(24) VALUE 'WALMART'.                               
001410     05  FILLER PIC X(24) VALUE 'TARGET'.                                
001420     05  FILLER PIC X(24) VALUE 'SHOPPING'.                              
001430     05  FILLER PIC X(24) VALUE 'BRAND'.                                 
001440     05  FILLER PIC X(24) VALUE 'PRODUCT'.                               
001450     05  FILLER PIC X(24) VALUE 'FASHION'.                               
001460     05  FILLER PIC X(24) VALUE 'APPAREL'.                               
001470     05  FILLER PIC X(24) VALUE 'FOOD'.                                  
001480     05  FILLER PIC X(24) VALUE 'BEVERAGE'.                              
001490     05  FILLER PIC X(24) VALUE 'RESTAURANT'.                            
001500     05  FILLER PIC X(24) VALUE 'HOTEL'.                                 
001510     05  FILLER PIC X(24) VALUE 'TRAVEL'.                                
001520     05  FILLER PIC X(24) VALUE 'ENTERTAINMENT'.                         
001530     05  FILLER PIC X(24) VALUE 'MEDIA'.                                 
001540     05  FILLER PIC X(24) VALUE 'STREAMING'.                             
001550     05  FILLER PIC X(24) VALUE 'NETFLIX'.                               
001560     05  FILLER PIC X(24) VALUE 'DISNEY'.                                
001570     05  FILLER PIC X(24) VALUE 'GAMING'.                                
001580*    SECTOR 6 - INDUSTRIAL (18 KEYWORDS)                                 
001590     05  FILLER PIC X(24) VALUE 'INDUSTRIAL'.                            
001600     05  FILLER PIC X(24) VALUE 'MANUFACTURING'.                         
001610     05  FILLER PIC X(24) VALUE 'AUTOMOTIVE'.                            
001620     05  FILLER PIC X(24) VALUE 'AEROSPACE'.                             
001630     05  FILLER PIC X(24) VALUE 'DEFENSE'.                               
001640     05  FILLER PIC X(24) VALUE 'CONSTRUCTION'.                          
001650     05  FILLER PIC X(24) VALUE 'MATERIALS'.                             
001660     05  FILLER PIC X(24) VALUE 'STEEL'.                                 
001670     05  FILLER PIC X(24) VALUE 'ALUMINUM'.                              
001680     05  FILLER PIC X(24) VALUE 'CHEMICAL'.                              
001690     05  FILLER PIC X(24) VALUE 'MACHINERY'.                             
001700     05  FILLER PIC X(24) VALUE 'EQUIPMENT'.                             
001710     05  FILLER PIC X(24) VALUE 'LOGISTICS'.                             
001720     05  FILLER PIC X(24) VALUE 'SUPPLY CHAIN'.                          
001730     05  FILLER PIC X(24) VALUE 'TRANSPORTATION'.                        
001740     05  FILLER PIC X(24) VALUE 'SHIPPING'.                              
001750     05  FILLER PIC X(24) VALUE 'RAILROAD'.                              
001760     05  FILLER PIC X(24) VALUE 'AIRLINE'.                               
001770*    SECTOR 7 - REAL ESTATE (14 KEYWORDS)                                
001780     05  FILLER PIC X(24) VALUE 'REAL ESTATE'.                           
001790     05  FILLER PIC X(24) VALUE 'PROPERTY'.                              
001800     05  FILLER PIC X(24) VALUE 'HOUSING'.                               
001810     05  FILLER PIC X(24) VALUE 'COMMERCIAL'.                            
001820     05  FILLER PIC X(24) VALUE 'RESIDENTIAL'.                           
001830     05  FILLER PIC X(24) VALUE 'REIT'.                                  
001840     05  FILLER PIC X(24) VALUE 'MORTGAGE'.                              
001850     05  FILLER PIC X(24) VALUE 'CONSTRUCTION'.                          
001860     05  FILLER PIC X(24) VALUE 'DEVELOPMENT'.                           
001870     05  FILLER PIC X(24) VALUE 'LEASING'.                               
001880     05  FILLER PIC X(24) VALUE 'RENTAL'.                                
001890     05  FILLER PIC X(24) VALUE 'APARTMENT'.                             
001900     05  FILLER PIC X(24) VALUE 'OFFICE'.                                
001910     05  FILLER PIC X(24) VALUE 'RETAIL SPACE'.                          
001920*    SECTOR 8 - COMMUNICATIONS (14 KEYWORDS)                             
001930     05  FILLER PIC X(24) VALUE 'TELECOM'.                               
001940     05  FILLER PIC X(24) VALUE 'COMMUNICATION'.                         
001950     05  FILLER PIC X(24) VALUE 'WIRELESS'.                              
001960     05  FILLER PIC X(24) VALUE '5G'.                                    
001970     05  FILLER PIC X(24) VALUE 'INTERNET'.                              
001980     05  FILLER PIC X(24) VALUE 'BROADBAND'.                             
001990     05  FILLER PIC X(24) VALUE 'CABLE'.                                 
002000     05  FILLER PIC X(24) VALUE 'SATELLITE'.                             
002010     05  FILLER PIC X(24) VALUE 'NETWORK'.                               
002020     05  FILLER PIC X(24) VALUE 'INFRASTRUCTURE'.                        
002030     05  FILLER PIC X(24) VALUE 'AT&T'.                                  
002040     05  FILLER PIC X(24) VALUE 'VERIZON'.                               
002050     05  FILLER PIC X(24) VALUE 'T-MOBILE'.                              
002060     05  FILLER PIC X(24) VALUE 'SPRINT'.                                
002070 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-VALUES.                       
002080     05  WS-KEYWORD OCCURS 158 TIMES PIC X(24).                          
002090                                                                         
002100*    KEYWORD LENGTHS, SAME ORDER AS WS-KEYWORD-TABLE                     
002110 01  WS-KEYWORD-LEN-VALUES.                                              
002120*    SECTOR 1 - TECHNOLOGY                                               
002130     05  FILLER PIC 9(02) VALUE 04.                                      
002140     05  FILLER PIC 9(02) VALUE 08.                                      
002150     05  FILLER PIC 9(02) VALUE 02.                                      
002160     05  FILLER PIC 9(02) VALUE 23.                                      
002170     05  FILLER PIC 9(02) VALUE 16.                                      
002180     05  FILLER PIC 9(02) VALUE 05.                                      
002190     05  FILLER PIC 9(02) VALUE 13.                                      
002200     05  FILLER PIC 9(02) VALUE 13.                                      
002210     05  FILLER PIC 9(02) VALUE 04.                                      
002220     05  FILLER PIC 9(02) VALUE 07.                                      
002230     05  FILLER PIC 9(02) VALUE 08.                                      
002240     05  FILLER PIC 9(02) VALUE 03.                                      
002250     05  FILLER PIC 9(02) VALUE 06.                                      
002260     05  FILLER PIC 9(02) VALUE 08.                                      
002270     05  FILLER PIC 9(02) VALUE 12.                                      
002280     05  FILLER PIC 9(02) VALUE 10.                                      
002290     05  FILLER PIC 9(02) VALUE 06.                                      
002300     05  FILLER PIC 9(02) VALUE 07.                                      
002310     05  FILLER PIC 9(02) VALUE 08.                                      
002320     05  FILLER PIC 9(02) VALUE 04.                                      
002330     05  FILLER PIC 9(02) VALUE 09.                                      
002340     05  FILLER PIC 9(02) VALUE 02.                                      
002350     05  FILLER PIC 9(02) VALUE 02.                                      
002360     05  FILLER PIC 9(02) VALUE 03.                                      
002370*    SECTOR 2 - HEALTHCARE                                               
002380     05  FILLER PIC 9(02) VALUE 10.                                      
002390     05  FILLER PIC 9(02) VALUE 07.                                      
002400     05  FILLER PIC 9(02) VALUE 14.                                      
002410     05  FILLER PIC 9(02) VALUE 07.                                      
002420     05  FILLER PIC 9(02) VALUE 04.                                      
002430     05  FILLER PIC 9(02) VALUE 09.                                      
002440     05  FILLER PIC 9(02) VALUE 07.                                      
002450     05  FILLER PIC 9(02) VALUE 07.                                      
002460     05  FILLER PIC 9(02) VALUE 08.                                      
002470     05  FILLER PIC 9(02) VALUE 06.                                      
002480     05  FILLER PIC 9(02) VALUE 10.                                      
002490     05  FILLER PIC 9(02) VALUE 06.                                      
002500     05  FILLER PIC 9(02) VALUE 03.                                      
002510     05  FILLER PIC 9(02) VALUE 14.                                      
002520     05  FILLER PIC 9(02) VALUE 07.                                      
002530     05  FILLER PIC 9(02) VALUE 06.                                      
002540     05  FILLER PIC 9(02) VALUE 09.                                      
002550     05  FILLER PIC 9(02) VALUE 08.                                      
002560     05  FILLER PIC 9(02) VALUE 08.                                      
002570     05  FILLER PIC 9(02) VALUE 12.                                      
002580     05  FILLER PIC 9(02) VALUE 14.                                      
002590*    SECTOR 3 - FINANCE                                                  
002600     05  FILLER PIC 9(02) VALUE 04.                                      
002610     05  FILLER PIC 9(02) VALUE 09.                                      
002620     05  FILLER PIC 9(02) VALUE 10.                                      
002630     05  FILLER PIC 9(02) VALUE 07.                                      
002640     05  FILLER PIC 9(02) VALUE 05.                                      
002650     05  FILLER PIC 9(02) VALUE 06.                                      
002660     05  FILLER PIC 9(02) VALUE 04.                                      
002670     05  FILLER PIC 9(02) VALUE 03.                                      
002680     05  FILLER PIC 9(02) VALUE 04.                                      
002690     05  FILLER PIC 9(02) VALUE 06.                                      
002700     05  FILLER PIC 9(02) VALUE 04.                                      
002710     05  FILLER PIC 9(02) VALUE 08.                                      
002720     05  FILLER PIC 9(02) VALUE 09.                                      
002730     05  FILLER PIC 9(02) VALUE 07.                                      
002740     05  FILLER PIC 9(02) VALUE 07.                                      
002750     05  FILLER PIC 9(02) VALUE 14.                                      
002760     05  FILLER PIC 9(02) VALUE 10.                                      
002770     05  FILLER PIC 9(02) VALUE 16.                                      
002780     05  FILLER PIC 9(02) VALUE 06.                                      
002790     05  FILLER PIC 9(02) VALUE 07.                                      
002800     05  FILLER PIC 9(02) VALUE 08.                                      
002810     05  FILLER PIC 9(02) VALUE 04.                                      
002820     05  FILLER PIC 9(02) VALUE 03.                                      
002830*    SECTOR 4 - ENERGY                                                   
002840     05  FILLER PIC 9(02) VALUE 06.                                      
002850     05  FILLER PIC 9(02) VALUE 03.                                      
002860     05  FILLER PIC 9(02) VALUE 03.                                      
002870     05  FILLER PIC 9(02) VALUE 09.                                      
002880     05  FILLER PIC 9(02) VALUE 05.                                      
002890     05  FILLER PIC 9(02) VALUE 04.                                      
002900     05  FILLER PIC 9(02) VALUE 07.                                      
002910     05  FILLER PIC 9(02) VALUE 08.                                      
002920     05  FILLER PIC 9(02) VALUE 07.                                      
002930     05  FILLER PIC 9(02) VALUE 09.                                      
002940     05  FILLER PIC 9(02) VALUE 08.                                      
002950     05  FILLER PIC 9(02) VALUE 08.                                      
002960     05  FILLER PIC 9(02) VALUE 11.                                      
002970     05  FILLER PIC 9(02) VALUE 12.                                      
002980     05  FILLER PIC 9(02) VALUE 12.                                      
002990     05  FILLER PIC 9(02) VALUE 06.                                      
003000     05  FILLER PIC 9(02) VALUE 08.                                      
003010     05  FILLER PIC 9(02) VALUE 07.                                      
003020     05  FILLER PIC 9(02) VALUE 13.                                      
003030     05  FILLER PIC 9(02) VALUE 07.                                      
003040     05  FILLER PIC 9(02) VALUE 02.                                      
003050     05  FILLER PIC 9(02) VALUE 16.                                      
003060*    SECTOR 5 - CONSUMER                                                 
003070     05  FILLER PIC 9(02) VALUE 06.                                      
003080     05  FILLER PIC 9(02) VALUE 08.                                      
003090     05  FILLER PIC 9(02) VALUE 10.                                      
003100     05  FILLER PIC 9(02) VALUE 06.                                      
003110     05  FILLER PIC 9(02) VALUE 07.                                      
003120     05  FILLER PIC 9(02) VALUE 06.                                      
003130     05  FILLER PIC 9(02) VALUE 08.                                      
003140     05  FILLER PIC 9(02) VALUE 05.                                      
003150     05  FILLER PIC 9(02) VALUE 07.                                      
003160     05  FILLER PIC 9(02) VALUE 07.                                      
003170     05  FILLER PIC 9(02) VALUE 07.                                      
003180     05  FILLER PIC 9(02) VALUE 04.                                      
003190     05  FILLER PIC 9(02) VALUE 08.                                      
003200     05  FILLER PIC 9(02) VALUE 10.                                      
003210     05  FILLER PIC 9(02) VALUE 05.                                      
003220     05  FILLER PIC 9(02) VALUE 06.                                      
003230     05  FILLER PIC 9(02) VALUE 13.                                      
003240     05  FILLER PIC 9(02) VALUE 05.                                      
003250     05  FILLER PIC 9(02) VALUE 09.                                      
003260     05  FILLER PIC 9(02) VALUE 07.                                      
003270     05  FILLER PIC 9(02) VALUE 06.                                      
003280     05  FILLER PIC 9(02) VALUE 06.                                      
003290*    SECTOR 6 - INDUSTRIAL                                               
003300     05  FILLER PIC 9(02) VALUE 10.                                      
003310     05  FILLER PIC 9(02) VALUE 13.                                      
003320     05  FILLER PIC 9(02) VALUE 10.                                      
003330     05  FILLER PIC 9(02) VALUE 09.                                      
003340     05  FILLER PIC 9(02) VALUE 07.                                      
003350     05  FILLER PIC 9(02) VALUE 12.                                      
003360     05  FILLER PIC 9(02) VALUE 09.                                      
003370     05  FILLER PIC 9(02) VALUE 05.                                      
003380     05  FILLER PIC 9(02) VALUE 08.                                      
003390     05  FILLER PIC 9(02) VALUE 08.                                      
003400     05  FILLER PIC 9(02) VALUE 09.                                      
003410     05  FILLER PIC 9(02) VALUE 09.                                      
003420     05  FILLER PIC 9(02) VALUE 09.                                      
003430     05  FILLER PIC 9(02) VALUE 12.                                      
003440     05  FILLER PIC 9(02) VALUE 14.                                      
003450     05  FILLER PIC 9(02) VALUE 08.                                      
003460     05  FILLER PIC 9(02) VALUE 08.                                      
003470     05  FILLER PIC 9(02) VALUE 07.                                      
003480*    SECTOR 7 - REAL ESTATE                                              
003490     05  FILLER PIC 9(02) VALUE 11.                                      
003500     05  FILLER PIC 9(02) VALUE 08.                                      
003510     05  FILLER PIC 9(02) VALUE 07.                                      
003520     05  FILLER PIC 9(02) VALUE 10.                                      
003530     05  FILLER PIC 9(02) VALUE 11.                                      
003540     05  FILLER PIC 9(02) VALUE 04.                                      
003550     05  FILLER PIC 9(02) VALUE 08.                                      
003560     05  FILLER PIC 9(02) VALUE 12.                                      
003570     05  FILLER PIC 9(02) VALUE 11.                                      
003580     05  FILLER PIC 9(02) VALUE 07.                                      
003590     05  FILLER PIC 9(02) VALUE 06.                                      
003600     05  FILLER PIC 9(02) VALUE 09.                                      
003610     05  FILLER PIC 9(02) VALUE 06.                                      
003620     05  FILLER PIC 9(02) VALUE 12.                                      
003630*    SECTOR 8 - COMMUNICATIONS                                           
003640     05  FILLER PIC 9(02) VALUE 07.                                      
003650     05  FILLER PIC 9(02) VALUE 13.                                      
003660     05  FILLER PIC 9(02) VALUE 08.                                      
003670     05  FILLER PIC 9(02) VALUE 02.                                      
003680     05  FILLER PIC 9(02) VALUE 08.                                      
003690     05  FILLER PIC 9(02) VALUE 09.                                      
003700     05  FILLER PIC 9(02) VALUE 05.                                      
003710     05  FILLER PIC 9(02) VALUE 09.                                      
003720     05  FILLER PIC 9(02) VALUE 07.                                      
003730     05  FILLER PIC 9(02) VALUE 14.                                      
003740     05  FILLER PIC 9(02) VALUE 04.                                      
003750     05  FILLER PIC 9(02) VALUE 07.                                      
003760     05  FILLER PIC 9(02) VALUE 08.                                      
003770     05  FILLER PIC 9(02) VALUE 06.                                      
003780 01  WS-KEYWORD-LEN-TABLE REDEFINES WS-KEYWORD-LEN-VALUES.               
003790     05  WS-KEYWORD-LEN OCCURS 158 TIMES PIC 9(02).                      
003800                                                                         
003810*    KEYWORD-TO-SECTOR CROSS REFERENCE, SAME ORDER AS ABOVE              
003820 01  WS-KEYWORD-SECT-VALUES.                                             
003830*    SECTOR 1 - TECHNOLOGY                                               
003840     05  FILLER PIC 9(01) VALUE 1.                                       
003850     05  FILLER PIC 9(01) VALUE 1.                                       
003860     05  FILLER PIC 9(01) VALUE 1.                                       
003870     05  FILLER PIC 9(01) VALUE 1.                                       
003880     05  FILLER PIC 9(01) VALUE 1.                                       
003890     05  FILLER PIC 9(01) VALUE 1.                                       
003900     05  FILLER PIC 9(01) VALUE 1.                                       
003910     05  FILLER PIC 9(01) VALUE 1.                                       
003920     05  FILLER PIC 9(01) VALUE 1.                                       
003930     05  FILLER PIC 9(01) VALUE 1.                                       
003940     05  FILLER PIC 9(01) VALUE 1.                                       
003950     05  FILLER PIC 9(01) VALUE 1.                                       
003960     05  FILLER PIC 9(01) VALUE 1.                                       
003970     05  FILLER PIC 9(01) VALUE 1.                                       
003980     05  FILLER PIC 9(01) VALUE 1.                                       
003990     05  FILLER PIC 9(01) VALUE 1.                                       
004000     05  FILLER PIC 9(01) VALUE 1.                                       
004010     05  FILLER PIC 9(01) VALUE 1.                                       
004020     05  FILLER PIC 9(01) VALUE 1.                                       
004030     05  FILLER PIC 9(01) VALUE 1.                                       
004040     05  FILLER PIC 9(01) VALUE 1.                                       
004050     05  FILLER PIC 9(01) VALUE 1.                                       
004060     05  FILLER PIC 9(01) VALUE 1.                                       
004070     05  FILLER PIC 9(01) VALUE 1.                                       
004080*    SECTOR 2 - HEALTHCARE                                               
004090     05  FILLER PIC 9(01) VALUE 2.                                       
004100     05  FILLER PIC 9(01) VALUE 2.                                       
004110     05  FILLER PIC 9(01) VALUE 2.                                       
004120     05  FILLER PIC 9(01) VALUE 2.                                       
004130     05  FILLER PIC 9(01) VALUE 2.                                       
004140     05  FILLER PIC 9(01) VALUE 2.                                       
004150     05  FILLER PIC 9(01) VALUE 2.                                       
004160     05  FILLER PIC 9(01) VALUE 2.                                       
004170     05  FILLER PIC 9(01) VALUE 2.                                       
004180     05  FILLER PIC 9(01) VALUE 2.                                       
004190     05  FILLER PIC 9(01) VALUE 2.                                       
004200     05  FILLER PIC 9(01) VALUE 2.                                       
004210     05  FILLER PIC 9(01) VALUE 2.                                       
004220     05  FILLER PIC 9(01) VALUE 2.                                       
004230     05  FILLER PIC 9(01) VALUE 2.                                       
004240     05  FILLER PIC 9(01) VALUE 2.                                       
004250     05  FILLER PIC 9(01) VALUE 2.                                       
004260     05  FILLER PIC 9(01) VALUE 2.                                       
004270     05  FILLER PIC 9(01) VALUE 2.                                       
004280     05  FILLER PIC 9(01) VALUE 2.                                       
004290     05  FILLER PIC 9(01) VALUE 2.                                       
004300*    SECTOR 3 - FINANCE                                                  
004310     05  FILLER PIC 9(01) VALUE 3.                                       
004320     05  FILLER PIC 9(01) VALUE 3.                                       
004330     05  FILLER PIC 9(01) VALUE 3.                                       
004340     05  FILLER PIC 9(01) VALUE 3.                                       
004350     05  FILLER PIC 9(01) VALUE 3.                                       
004360     05  FILLER PIC 9(01) VALUE 3.                                       
004370     05  FILLER PIC 9(01) VALUE 3.                                       
004380     05  FILLER PIC 9(01) VALUE 3.                                       
004390     05  FILLER PIC 9(01) VALUE 3.                                       
004400     05  FILLER PIC 9(01) VALUE 3.                                       
004410     05  FILLER PIC 9(01) VALUE 3.                                       
004420     05  FILLER PIC 9(01) VALUE 3.                                       
004430     05  FILLER PIC 9(01) VALUE 3.                                       
004440     05  FILLER PIC 9(01) VALUE 3.                                       
004450     05  FILLER PIC 9(01) VALUE 3.                                       
004460     05  FILLER PIC 9(01) VALUE 3.                                       
004470     05  FILLER PIC 9(01) VALUE 3.                                       
004480     05  FILLER PIC 9(01) VALUE 3.                                       
004490     05  FILLER PIC 9(01) VALUE 3.                                       
004500     05  FILLER PIC 9(01) VALUE 3.                                       
004510     05  FILLER PIC 9(01) VALUE 3.                                       
004520     05  FILLER PIC 9(01) VALUE 3.                                       
004530     05  FILLER PIC 9(01) VALUE 3.                                       
004540*    SECTOR 4 - ENERGY                                                   
004550     05  FILLER PIC 9(01) VALUE 4.                                       
004560     05  FILLER PIC 9(01) VALUE 4.                                       
004570     05  FILLER PIC 9(01) VALUE 4.                                       
004580     05  FILLER PIC 9(01) VALUE 4.                                       
004590     05  FILLER PIC 9(01) VALUE 4.                                       
004600     05  FILLER PIC 9(01) VALUE 4.                                       
004610     05  FILLER PIC 9(01) VALUE 4.                                       
004620     05  FILLER PIC 9(01) VALUE 4.                                       
004630     05  FILLER PIC 9(01) VALUE 4.                                       
004640     05  FILLER PIC 9(01) VALUE 4.                                       
004650     05  FILLER PIC 9(01) VALUE 4.                                       
004660     05  FILLER PIC 9(01) VALUE 4.                                       
004670     05  FILLER PIC 9(01) VALUE 4.                                       
004680     05  FILLER PIC 9(01) VALUE 4.                                       
004690     05  FILLER PIC 9(01) VALUE 4.                                       
004700     05  FILLER PIC 9(01) VALUE 4.                                       
004710     05  FILLER PIC 9(01) VALUE 4.                                       
004720     05  FILLER PIC 9(01) VALUE 4.                                       
004730     05  FILLER PIC 9(01) VALUE 4.                                       
004740     05  FILLER PIC 9(01) VALUE 4.                                       
004750     05  FILLER PIC 9(01) VALUE 4.                                       
004760     05  FILLER PIC 9(01) VALUE 4.                                       
004770*    SECTOR 5 - CONSUMER                                                 
004780     05  FILLER PIC 9(01) VALUE 5.                                       
004790     05  FILLER PIC 9(01) VALUE 5.                                       
004800     05  FILLER PIC 9(01) VALUE 5.                                       
004810     05  FILLER PIC 9(01) VALUE 5.                                       
004820     05  FILLER PIC 9(01) VALUE 5.                                       
004830     05  FILLER PIC 9(01) VALUE 5.                                       
004840     05  FILLER PIC 9(01) VALUE 5.                                       
004850     05  FILLER PIC 9(01) VALUE 5.                                       
004860     05  FILLER PIC 9(01) VALUE 5.                                       
004870     05  FILLER PIC 9(01) VALUE 5.                                       
004880     05  FILLER PIC 9(01) VALUE 5.                                       
004890     05  FILLER PIC 9(01) VALUE 5.                                       
004900     05  FILLER PIC 9(01) VALUE 5.                                       
004910     05  FILLER PIC 9(01) VALUE 5.                                       
004920     05  FILLER PIC 9(01) VALUE 5.                                       
004930     05  FILLER PIC 9(01) VALUE 5.                                       
004940     05  FILLER PIC 9(01) VALUE 5.                                       
004950     05  FILLER PIC 9(01) VALUE 5.                                       
004960     05  FILLER PIC 9(01) VALUE 5.                                       
004970     05  FILLER PIC 9(01) VALUE 5.                                       
004980     05  FILLER PIC 9(01) VALUE 5.                                       
004990     05  FILLER PIC 9(01) VALUE 5.                                       
005000*    SECTOR 6 - INDUSTRIAL                                               
005010     05  FILLER PIC 9(01) VALUE 6.                                       
005020     05  FILLER PIC 9(01) VALUE 6.                                       
005030     05  FILLER PIC 9(01) VALUE 6.                                       
005040     05  FILLER PIC 9(01) VALUE 6.                                       
005050     05  FILLER PIC 9(01) VALUE 6.                                       
005060     05  FILLER PIC 9(01) VALUE 6.                                       
005070     05  FILLER PIC 9(01) VALUE 6.                                       
005080     05  FILLER PIC 9(01) VALUE 6.                                       
005090     05  FILLER PIC 9(01) VALUE 6.                                       
005100     05  FILLER PIC 9(01) VALUE 6.                                       
005110     05  FILLER PIC 9(01) VALUE 6.                                       
005120     05  FILLER PIC 9(01) VALUE 6.                                       
005130     05  FILLER PIC 9(01) VALUE 6.                                       
005140     05  FILLER PIC 9(01) VALUE 6.                                       
005150     05  FILLER PIC 9(01) VALUE 6.                                       
005160     05  FILLER PIC 9(01) VALUE 6.                                       
005170     05  FILLER PIC 9(01) VALUE 6.                                       
005180     05  FILLER PIC 9(01) VALUE 6.                                       
005190*    SECTOR 7 - REAL ESTATE                                              
005200     05  FILLER PIC 9(01) VALUE 7.                                       
005210     05  FILLER PIC 9(01) VALUE 7.                                       
005220     05  FILLER PIC 9(01) VALUE 7.                                       
005230     05  FILLER PIC 9(01) VALUE 7.                                       
005240     05  FILLER PIC 9(01) VALUE 7.                                       
005250     05  FILLER PIC 9(01) VALUE 7.                                       
005260     05  FILLER PIC 9(01) VALUE 7.                                       
005270     05  FILLER PIC 9(01) VALUE 7.                                       
005280     05  FILLER PIC 9(01) VALUE 7.                                       
005290     05  FILLER PIC 9(01) VALUE 7.                                       
005300     05  FILLER PIC 9(01) VALUE 7.                                       
005310     05  FILLER PIC 9(01) VALUE 7.                                       
005320     05  FILLER PIC 9(01) VALUE 7.                                       
005330     05  FILLER PIC 9(01) VALUE 7.                                       
005340*    SECTOR 8 - COMMUNICATIONS                                           
005350     05  FILLER PIC 9(01) VALUE 8.                                       
005360     05  FILLER PIC 9(01) VALUE 8.                                       
005370     05  FILLER PIC 9(01) VALUE 8.                                       
005380     05  FILLER PIC 9(01) VALUE 8.                                       
005390     05  FILLER PIC 9(01) VALUE 8.                                       
005400     05  FILLER PIC 9(01) VALUE 8.                                       
005410     05  FILLER PIC 9(01) VALUE 8.                                       
005420     05  FILLER PIC 9(01) VALUE 8.                                       
005430     05  FILLER PIC 9(01) VALUE 8.                                       
005440     05  FILLER PIC 9(01) VALUE 8.                                       
005450     05  FILLER PIC 9(01) VALUE 8.                                       
005460     05  FILLER PIC 9(01) VALUE 8.                                       
005470     05  FILLER PIC 9(01) VALUE 8.                                       
005480     05  FILLER PIC 9(01) VALUE 8.                                       
005490 01  WS-KEYWORD-SECT-TABLE REDEFINES WS-KEYWORD-SECT-VALUES.             
005500     05  WS-KEYWORD-SECT-NO OCCURS 158 TIMES PIC 9(01).                  
005510                                                                         
005520*    STOP-WORD LIST (50 WORDS) FOR KEYWORD EXTRACTION                    
005530 01  WS-STOPWORD-VALUES.                                                 
005540     05  FILLER PIC X(07) VALUE 'THE'.                                   
005550     05  FILLER PIC X(07) VALUE 'A'.                                     
005560     05  FILLER PIC X(07) VALUE 'AN'.                                    
005570     05  FILLER PIC X(07) VALUE 'AND'.                                   
005580     05  FILLER PIC X(07) VALUE 'OR'.                                    
005590     05  FILLER PIC X(07) VALUE 'BUT'.                                   
005600     05  FILLER PIC X(07) VALUE 'IN'.                                    
005610     05  FILLER PIC X(07) VALUE 'ON'.                                    
005620     05  FILLER PIC X(07) VALUE 'AT'.                                    
005630     05  FILLER PIC X(07) VALUE 'TO'.                                    
005640     05  FILLER PIC X(07) VALUE 'FOR'.                                   
005650     05  FILLER PIC X(07) VALUE 'OF'.                                    
005660     05  FILLER PIC X(07) VALUE 'WITH'.                                  
005670     05  FILLER PIC X(07) VALUE 'BY'.                                    
005680     05  FILLER PIC X(07) VALUE 'IS'.                                    
005690     05  FILLER PIC X(07) VALUE 'ARE'.                                   
005700     05  FILLER PIC X(07) VALUE 'WAS'.                                   
005710     05  FILLER PIC X(07) VALUE 'WERE'.                                  
005720     05  FILLER PIC X(07) VALUE 'BE'.                                    
005730     05  FILLER PIC X(07) VALUE 'BEEN'.                                  
005740     05  FILLER PIC X(07) VALUE 'BEING'.                                 
005750     05  FILLER PIC X(07) VALUE 'HAVE'.                                  
005760     05  FILLER PIC X(07) VALUE 'HAS'.                                   
005770     05  FILLER PIC X(07) VALUE 'HAD'.                                   
005780     05  FILLER PIC X(07) VALUE 'DO'.                                    
005790     05  FILLER PIC X(07) VALUE 'DOES'.                                  
005800     05  FILLER PIC X(07) VALUE 'DID'.                                   
005810     05  FILLER PIC X(07) VALUE 'WILL'.                                  
005820     05  FILLER PIC X(07) VALUE 'WOULD'.                                 
005830     05  FILLER PIC X(07) VALUE 'COULD'.                                 
005840     05  FILLER PIC X(07) VALUE 'SHOULD'.                                
005850     05  FILLER PIC X(07) VALUE 'MAY'.                                   
005860     05  FILLER PIC X(07) VALUE 'MIGHT'.                                 
005870     05  FILLER PIC X(07) VALUE 'CAN'.                                   
005880     05  FILLER PIC X(07) VALUE 'THIS'.                                  
005890     05  FILLER PIC X(07) VALUE 'THAT'.                                  
005900     05  FILLER PIC X(07) VALUE 'THESE'.                                 
005910     05  FILLER PIC X(07) VALUE 'THOSE'.                                 
005920     05  FILLER PIC X(07) VALUE 'I'.                                     
005930     05  FILLER PIC X(07) VALUE 'YOU'.                                   
005940     05  FILLER PIC X(07) VALUE 'HE'.                                    
005950     05  FILLER PIC X(07) VALUE 'SHE'.                                   
005960     05  FILLER PIC X(07) VALUE 'IT'.                                    
005970     05  FILLER PIC X(07) VALUE 'WE'.                                    
005980     05  FILLER PIC X(07) VALUE 'THEY'.                                  
005990     05  FILLER PIC X(07) VALUE 'ME'.                                    
006000     05  FILLER PIC X(07) VALUE 'HIM'.                                   
006010     05  FILLER PIC X(07) VALUE 'HER'.                                   
006020     05  FILLER PIC X(07) VALUE 'US'.                                    
006030     05  FILLER PIC X(07) VALUE 'THEM'.                                  
006040 01  WS-STOPWORD-TABLE REDEFINES WS-STOPWORD-VALUES.                     
006050     05  WS-STOPWORD PIC X(07) OCCURS 50 TIMES                           
006060             INDEXED BY STOP-NDX.                                        
