000100*----------------------------------------------------------------        
000110* SUMREC   -  SECTOR HEATMAP RUN SUMMARY RECORD (ONE PER RUN)            
000120* USED BY  -  SECHTMAP                                                   
000130*----------------------------------------------------------------        
000140* 03/11/91 T.OKORO      BUILT FOR SECTOR HEATMAP CONVERSION              
000150*----------------------------------------------------------------        
000160 01  SUM-RECORD-OUT.                                                     
000170     05  SUM-MOST-ACTIVE             PIC X(15).                          
000180     05  SUM-MOST-POSITIVE           PIC X(15).                          
000190     05  SUM-MOST-NEGATIVE           PIC X(15).                          
000200     05  SUM-TOTAL-SECTORS           PIC 9(03).                          
000210     05  SUM-AVG-SENTIMENT           PIC S9V999.                         
000220     05  SUM-TOTAL-ARTICLES          PIC 9(05).                          
000230     05  FILLER                      PIC X(10).                          
